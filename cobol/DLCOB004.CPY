000100******************************************************************
000200* SISTEMA......: SIDLG - SISTEMA DE DECODIFICACAO DE DATALOGGER *
000300******************************************************************
000400* BOOK DE LINKAGE             - DLCOB004                        *
000500* NOME DO BOOK.................: PARAMETRO DO DECOD. DE PAYLOAD *
000600* UTILIZADO POR................: DLGPB001 (CALL) / DLGPB002     *
000700******************************************************************
000800* GRUPO PASSADO NA CALL PARA A SUBROTINA DLGPB002, QUE DECODI-  *
000900* FICA OS BYTES DE UMA MENSAGEM CAN CONFORME O FORMATO DO ID.   *
001000* LK-COD-RETORNO: 00 = OK / 92 = PAYLOAD CURTO (FALHA SUAVE)    *
001100******************************************************************
001200*
001300 01      LK-GRUPO-CAN.
001400   03    LK-PAYLOAD-HEX-CSV  PIC     X(64).
001500   03    LK-QTD-FORMATOS     PIC     9(02).
001600   03    LK-FORMATOS         PIC     X(04)   OCCURS 10 TIMES.
001700   03    LK-QTD-VALORES      PIC     9(02).
001800   03    LK-VALORES          PIC     X(40)   OCCURS 10 TIMES.
001900   03    LK-COD-RETORNO      PIC     9(02).
002000   03    FILLER              PIC     X(04).
002100*
002200******************************************************************
002300* FIM DO BOOK                          SEQ. - LK - GRUPO CAN    *
002400******************************************************************
