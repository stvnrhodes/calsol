000100******************************************************************
000200* SISTEMA......: SIDLG - SISTEMA DE DECODIFICACAO DE DATALOGGER *
000300******************************************************************
000400* BOOK DE WORKING-STORAGE     - DLCOB001                        *
000500* NOME DO BOOK.................: MARCA DE TEMPO DO REGISTRO     *
000600* UTILIZADO POR................: DLGPB001                       *
000700******************************************************************
000800* TODO REGISTRO DO ARQUIVO .DLA (MENOS COVF DE NIVEL 1) TRAZ UM *
000900* TOKEN DE MARCA DE TEMPO NO FORMATO TICKS OU TICKS/ERRO, BASE  *
001000* DE TEMPO FIXA 1/1024 (0,0009765625) SEGUNDOS POR TICK.        *
001100******************************************************************
001200*
001300 01      WS-TIMESTAMP.
001400   03    WS-TICKS-HEX        PIC     X(08)   VALUE SPACES.
001500   03    FILLER              REDEFINES       WS-TICKS-HEX.
001600     05  WS-TICKS-DIGITO     PIC     X(01)   OCCURS 08 TIMES.
001700   03    WS-ERRO-HEX         PIC     X(08)   VALUE SPACES.
001800   03    FILLER              REDEFINES       WS-ERRO-HEX.
001900     05  WS-ERRO-DIGITO      PIC     X(01)   OCCURS 08 TIMES.
002000   03    WS-TICKS-DEC        PIC     9(10)   COMP VALUE ZERO.
002100   03    WS-ERRO-DEC         PIC     9(10)   COMP VALUE ZERO.
002200   03    WS-IND-TEM-ERRO     PIC     X(01)   VALUE 'N'.
002300     88  HA-ERRO-DE-TICK             VALUE   'S'.
002400     88  NAO-HA-ERRO-DE-TICK         VALUE   'N'.
002500   03    TIME-SECONDS        PIC     S9(7)V9(6) VALUE ZERO.
002600   03    TIME-ERROR-SECONDS  PIC     S9(7)V9(6) VALUE ZERO.
002700   03    WS-TS-EDICAO        PIC     -9(7).9(6).
002800   03    FILLER              PIC     X(05)   VALUE SPACES.
002900*
003000******************************************************************
003100* FIM DO BOOK                                  SEQ. - WS - TEMPO *
003200******************************************************************
