000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 DLGPB002.
000600 AUTHOR.                     JOSE RICARDO ALMEIDA
000700 INSTALLATION.               SIDLG - NUCLEO DE ENG. TELEMETRIA
000800 DATE-WRITTEN.               03/05/1996.
000900 DATE-COMPILED.
001000 SECURITY.
001100*
001200*****************************************************************
001300* SISTEMA......: SIDLG - SISTEMA DE DECODIFICACAO DE DATALOGGER *
001400*****************************************************************
001500* ANALISTA.....: JOSE RICARDO ALMEIDA                           *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: RICARDO C. NOGUEIRA                            *
001800* DATA.........: 03/05/1996                                     *
001900*****************************************************************
002000* OBJETIVO.....: RECEBER, VIA LINKAGE, OS BYTES HEXADECIMAIS DO *
002100*                PAYLOAD DE UMA MENSAGEM CAN (8 BYTES, EM PARES *
002200*                HEXA SEPARADOS POR VIRGULA, NA ORDEM EM QUE     *
002300*                CHEGARAM NO BARRAMENTO - LITTLE ENDIAN) E A     *
002400*                LISTA DE FORMATOS DA MENSAGEM (B=BYTE, H=MEIA  *
002500*                PALAVRA, f=PONTO FLUTUANTE IEEE-754 32 BITS,    *
002600*                Ns=TEXTO ASCII DE N BYTES, Nx=PULAR N BYTES SEM *
002700*                GERAR VALOR - "N" E' A QUANTIDADE DE BYTES,     *
002800*                GRAVADA NO PROPRIO TOKEN DO FORMATO, EX.: '4S') *
002900*                E DEVOLVER OS VALORES JA' DECODIFICADOS         *
003000*                EM TEXTO, UM POR FORMATO, NA ORDEM DOS BYTES.   *
003100*                QUANDO O PAYLOAD CHEGA MAIS CURTO DO QUE O      *
003200*                FORMATO EXIGE, DEVOLVE UM UNICO VALOR DE ERRO   *
003300*                ('Error decoding payload') E COD.RETORNO = 92, *
003400*                SEM ABORTAR O PROGRAMA CHAMADOR.                *
003500*****************************************************************
003600*
003700*****************************************************************
003800*                  HISTORICO DE ALTERACOES                      *
003900*****************************************************************
004000* DATA       PROGRAMADOR  CHAMADO      DESCRICAO                *
004100* ---------- ------------ ------------ ----------------------- *
004200* 03/05/1996 RCN          CPD-0168     VERSAO INICIAL - EXTRAIDA *
004300*                                      DE DENTRO DO DLGPB001,    *
004400*                                      TRATA B/H/F.              *
004500* 14/01/1997 RCN          CPD-0179     INCLUIDO TRATAMENTO DOS   *
004600*                                      FORMATOS NS/NX (TEXTO     *
004700*                                      ASCII DE TAMANHO VARIAVEL *
004800*                                      E PULO DE BYTES).         *
004900* 19/11/1997 WFT          CPD-0188     CORRIGIDA INVERSAO DE     *
005000*                                      BYTES DO FORMATO H -      *
005100*                                      ESTAVA TROCANDO SO' OS    *
005200*                                      BYTES DO FORMATO F.       *
005300* 14/12/1998 RCN          CPD-0201     AJUSTE DE VIRADA DE        *
005400*                                      SECULO - NENHUM CAMPO DE  *
005500*                                      DATA E' MANIPULADO NESTA  *
005600*                                      SUBROTINA; REGISTRO SO'   *
005700*                                      PARA CONSTAR NA REVISAO.  *
005800* 21/02/1999 RCN          CPD-0205     REVISAO GERAL PARA ANO    *
005900*                                      2000 - SEM ALTERACAO DE   *
006000*                                      REGRA, SOMENTE CONFERENCIA*
006100* 09/08/2001 DMV          CPD-0233     INCLUIDO TESTE DE TAMANHO  *
006200*                                      DO PAYLOAD ANTES DE CADA   *
006300*                                      FORMATO - PAYLOAD CURTO    *
006400*                                      GERA FALHA SUAVE (92) EM   *
006500*                                      VEZ DE LIXO NO RESULTADO.  *
006600* 30/06/2005 DMV          CPD-0271     AMPLIADA A APROXIMACAO DO  *
006700*                                      PONTO FLUTUANTE IEEE-754   *
006800*                                      PARA COBRIR EXPOENTE       *
006900*                                      NEGATIVO (VALORES < 1,0).  *
007000* 12/08/2010 ALS          CPD-0305     REVISAO DE MANUTENCAO -    *
007100*                                      SEM MUDANCA DE REGRA.      *
007200* 02/09/2013 ALS          CPD-0321     CORRIGIDO FORMATO NS/NX -  *
007300*                                      A QUANTIDADE DE BYTES "N"  *
007400*                                      ESTAVA SENDO IGNORADA, O   *
007500*                                      PROGRAMA CONSUMIA O RESTO  *
007600*                                      TODO DO PAYLOAD. PASSA A   *
007700*                                      LER O "N" DO PROPRIO TOKEN *
007800*                                      DE FORMATO E A TRADUZIR O  *
007900*                                      BYTE PARA O CARACTER ASCII *
008000*                                      CORRESPONDENTE (ANTES SO'  *
008100*                                      GRAVAVA O CODIGO NUMERICO).*
008200*****************************************************************
008300*
008400 ENVIRONMENT                 DIVISION.
008500*****************************************************************
008600 CONFIGURATION               SECTION.
008700*****************************************************************
008800 SPECIAL-NAMES.
008900     C01                     IS      TOP-OF-FORM
009000     CLASS   HEXA-VALIDO     IS      '0' THRU '9'
009100                                      'A' THRU 'F'.
009200*
009300*****************************************************************
009400 DATA                        DIVISION.
009500*****************************************************************
009600 WORKING-STORAGE             SECTION.
009700*****************************************************************
009800*
009900*****************************************************************
010000*        TABELA DE BYTES DO PAYLOAD, JA' SEPARADOS DA LISTA CSV *
010100*****************************************************************
010200*
010300 01      WS-QTD-BYTES        PIC     9(02) COMP VALUE ZERO.
010400*
010500 01      WS-TAB-BYTE-HEX.
010600   03    WS-BYTE-HEX-OCR     OCCURS  08    TIMES
010700                             PIC     X(02) VALUE SPACES.
010800   03    FILLER              PIC     X(04) VALUE SPACES.
010900*
011000 01      WS-TAB-BYTE-DEC.
011100   03    WS-BYTE-DEC-OCR     OCCURS  08    TIMES
011200                             PIC     9(03) COMP VALUE ZERO.
011300   03    FILLER              PIC     X(04) VALUE SPACES.
011400*
011500 01      WS-IDX-BYTE         PIC     9(02) COMP VALUE ZERO.
011600 01      WS-IDX-FMT-ATU      PIC     9(02) COMP VALUE ZERO.
011700 01      WS-IDX-VAL-ATU      PIC     9(02) COMP VALUE ZERO.
011800 01      WS-PONTEIRO-BYTE    PIC     9(02) COMP VALUE ZERO.
011900 01      WS-FALHOU-TAMANHO   PIC     X(01) VALUE 'N'.
012000   88    HOUVE-FALHA-TAMANHO         VALUE   'S'.
012100 01      WS-GEROU-VALOR      PIC     X(01) VALUE 'S'.             CPD-0321
012200   88    GEROU-VALOR                 VALUE   'S'.                 CPD-0321
012300*
012400*****************************************************************
012500*   OS FORMATOS "Ns" (TEXTO) E "Nx" (PULO) NAO SAO LITERAIS -   *
012600*   "N" E' A QUANTIDADE DE BYTES, GRAVADA NO PROPRIO TOKEN DO    *
012700*   FORMATO NA TABELA DE IDS (EX.: '4S' = 4 BYTES DE TEXTO,      *
012800*   '2X' = PULAR 2 BYTES). ESTAS AREAS GUARDAM O TOKEN JA'       *
012900*   SEPARADO NA QUANTIDADE DE BYTES E NA LETRA DA OPERACAO.      *
013000*****************************************************************
013100*
013200 01      WS-FMT-ATU          PIC     X(04) VALUE SPACES.
013300 01      WS-FMT-LEN          PIC     9(01) COMP VALUE ZERO.
013400 01      WS-FMT-SUFIXO       PIC     X(01) VALUE SPACE.
013500 01      WS-FMT-QTD-BYTES    PIC     9(02) COMP VALUE ZERO.
013600*
013700*****************************************************************
013800*        TABELA DE DIGITOS HEXADECIMAIS (SEM FUNCAO INTRINSECA) *
013900*****************************************************************
014000*
014100 01      WS-TAB-HEXA         PIC     X(16) VALUE '0123456789ABCDEF'.
014200 01      FILLER              REDEFINES       WS-TAB-HEXA.
014300   03    WS-HEXA-DIGITO      PIC     X(01)   OCCURS 16 TIMES.
014400*
014500 01      WS-HEXA-ENTRADA     PIC     X(008) VALUE SPACES.
014600 01      FILLER              REDEFINES       WS-HEXA-ENTRADA.
014700   03    WS-HEXA-DIGITO-ENT  PIC     X(001)  OCCURS 08 TIMES.
014800*
014900 01      WS-HEXA-CHAR-ATU    PIC     X(001) VALUE SPACE.
015000 01      WS-HEXA-SAIDA       PIC     9(010) COMP VALUE ZERO.
015100 01      WS-IDX-HEXA-POS     PIC     9(002) COMP VALUE ZERO.
015200 01      WS-IDX-HEXA-TAB     PIC     9(002) COMP VALUE ZERO.
015300 01      WS-IDX-HEXA-ACHADO  PIC     9(002) COMP VALUE ZERO.
015400 01      WS-QTD-DIGITOS-HEXA PIC     9(002) COMP VALUE ZERO.
015500*
015600*****************************************************************
015700*        BYTE UNICO DECODIFICADO (FORMATO B)                    *
015800*****************************************************************
015900*
016000 01      WS-VAL-BYTE-SEM-SINAL
016100                             PIC     9(003) COMP VALUE ZERO.
016200 01      WS-EDICAO-BYTE      PIC     ZZ9.
016300*
016400*****************************************************************
016500*        MEIA PALAVRA DE 16 BITS, INVERTIDA (FORMATO H)          *
016600*****************************************************************
016700*
016800 01      WS-HALF-INVERTIDO   PIC     X(04) VALUE SPACES.
016900 01      WS-VAL-HALF         PIC     9(005) COMP VALUE ZERO.
017000 01      WS-EDICAO-HALF      PIC     ZZZZ9.
017100*
017200*****************************************************************
017300*        PALAVRA DE 32 BITS IEEE-754, INVERTIDA (FORMATO F)      *
017400*****************************************************************
017500*
017600 01      WS-WORD-INVERTIDO   PIC     X(08) VALUE SPACES.
017700 01      WS-WORD-BIN         PIC     9(010) COMP VALUE ZERO.
017800*
017900 01      WS-IEEE-BIT-SINAL   PIC     9(001) COMP VALUE ZERO.
018000 01      WS-IEEE-EXPOENTE    PIC     9(003) COMP VALUE ZERO.
018100 01      WS-IEEE-MANTISSA    PIC     9(010) COMP VALUE ZERO.
018200 01      WS-IEEE-EXP-REAL    PIC     S9(003) COMP VALUE ZERO.
018300 01      WS-IEEE-FRACAO      PIC     9(001)V9(010) COMP
018400                                     VALUE ZERO.
018500 01      WS-IEEE-PESO-BIT    PIC     9(001)V9(010) COMP
018600                                     VALUE ZERO.
018700 01      WS-IEEE-IDX-BIT     PIC     9(002) COMP VALUE ZERO.
018800 01      WS-IEEE-BIT-ATUAL   PIC     9(001) COMP VALUE ZERO.
018900 01      WS-IEEE-VALOR       PIC     S9(007)V9(009) COMP
019000                                     VALUE ZERO.
019100 01      WS-IEEE-2-EXP       PIC     9(007)V9(009) COMP
019200                                     VALUE ZERO.
019300 01      WS-EDICAO-FLOAT     PIC     -(7).9(6).
019400*
019500*****************************************************************
019600*   TABELA DE TRADUCAO CODIGO-ASCII -> CARACTER (SEM FUNCAO     *
019700*   INTRINSECA). POSICAO N+1 DA TABELA GUARDA O CARACTER DO      *
019800*   CODIGO N (0-255). CODIGOS DE CONTROLE (0-31), APOSTROFO,    *
019900*   ASPAS E A FAIXA ESTENDIDA (127-255) FICAM EM BRANCO - O      *
020000*   PAYLOAD DO DATALOGGER SO' TRAZ TEXTO IMPRESSO NESTES         *
020100*   CAMPOS (NOME DE PRODUTO, REVISAO, ETC).                      *
020200*****************************************************************
020300*
020400 01      WS-TAB-ASCII.
020500   03    FILLER              PIC     X(032) VALUE SPACES.
020600   03    FILLER              PIC     X(048) VALUE
020700           ' ! #$%& ()*+,-./0123456789:;<=>?@ABCDEFGHIJKLMNO'.
020800   03    FILLER              PIC     X(047) VALUE
020900           'PQRSTUVWXYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}~'.
021000   03    FILLER              PIC     X(129) VALUE SPACES.
021100 01      FILLER              REDEFINES       WS-TAB-ASCII.
021200   03    WS-ASCII-TAB-CHAR   PIC     X(001) OCCURS 256 TIMES.     CPD-0321
021300 01      WS-IDX-ASCII-COD    PIC     9(03) COMP VALUE ZERO.
021400*
021500*****************************************************************
021600*        TEXTO ASCII RECONSTITUIDO DOS BYTES (FORMATOS NS/NX)   *
021700*****************************************************************
021800*
021900 01      WS-ASCII-TEXTO      PIC     X(008) VALUE SPACES.
022000 01      FILLER              REDEFINES       WS-ASCII-TEXTO.
022100   03    WS-ASCII-CHAR       PIC     X(001) OCCURS 08 TIMES.
022200 01      WS-IDX-ASCII        PIC     9(02) COMP VALUE ZERO.
022300*
022400*****************************************************************
022500*        VALOR FINAL DO FORMATO ATUAL, JA' EDITADO EM TEXTO     *
022600*****************************************************************
022700*
022800 01      WS-VALOR-SAIDA      PIC     X(040) VALUE SPACES.
022900*
023000*****************************************************************
023100 LINKAGE                     SECTION.
023200*****************************************************************
023300*
023400     COPY    DLCOB004.
023500*
023600*****************************************************************
023700 PROCEDURE   DIVISION        USING LK-GRUPO-CAN.
023800*****************************************************************
023900*
024000     PERFORM 1000-00-PROCED-INICIAIS.
024100
024200     IF      NOT HOUVE-FALHA-TAMANHO
024300             PERFORM 2000-00-PROCED-PRINCIPAIS
024400       VARYING WS-IDX-FMT-ATU FROM 1 BY 1
024500         UNTIL WS-IDX-FMT-ATU GREATER LK-QTD-FORMATOS
024600            OR HOUVE-FALHA-TAMANHO
024700     END-IF.
024800
024900     IF      HOUVE-FALHA-TAMANHO
025000             PERFORM 9800-00-MONTA-FALHA-SUAVE
025100     ELSE
025200             MOVE    WS-IDX-VAL-ATU  TO      LK-QTD-VALORES
025300             MOVE    ZERO            TO      LK-COD-RETORNO
025400     END-IF.
025500
025600     GOBACK.
025700*
025800*****************************************************************
025900 1000-00-PROCED-INICIAIS     SECTION.
026000*****************************************************************
026100*
026200     MOVE    SPACES          TO      WS-TAB-BYTE-HEX.
026300
026400     MOVE    ZERO            TO      WS-QTD-BYTES
026500                                     WS-IDX-VAL-ATU.
026600
026700     MOVE    ZERO            TO      LK-QTD-VALORES.
026800
026900     MOVE    SPACES          TO      LK-VALORES(01) LK-VALORES(02)
027000                                     LK-VALORES(03) LK-VALORES(04)
027100                                     LK-VALORES(05) LK-VALORES(06)
027200                                     LK-VALORES(07) LK-VALORES(08)
027300                                     LK-VALORES(09) LK-VALORES(10).
027400
027500     MOVE    'N'             TO      WS-FALHOU-TAMANHO.
027600
027700     UNSTRING LK-PAYLOAD-HEX-CSV DELIMITED BY ','
027800         INTO WS-BYTE-HEX-OCR(01) WS-BYTE-HEX-OCR(02)
027900              WS-BYTE-HEX-OCR(03) WS-BYTE-HEX-OCR(04)
028000              WS-BYTE-HEX-OCR(05) WS-BYTE-HEX-OCR(06)
028100              WS-BYTE-HEX-OCR(07) WS-BYTE-HEX-OCR(08)
028200         TALLYING IN WS-QTD-BYTES
028300     END-UNSTRING.
028400
028500     MOVE    ZERO            TO      WS-TAB-BYTE-DEC.
028600
028700     PERFORM 1010-00-CONVERTE-BYTE-HEXA
028800       VARYING WS-IDX-BYTE FROM 1 BY 1
028900         UNTIL WS-IDX-BYTE GREATER WS-QTD-BYTES.
029000*
029100 1000-99-EXIT.
029200     EXIT.
029300*
029400*****************************************************************
029500*   CONVERTE CADA PAR HEXA DO PAYLOAD (2 DIGITOS) PARA O SEU    *
029600*   VALOR DECIMAL, REAPROVEITANDO O UTILITARIO DE 8 DIGITOS -   *
029700*   OS 6 DIGITOS MAIS ALTOS SAO ZERADOS (BYTE CABE EM 0-255).   *
029800*****************************************************************
029900*
030000 1010-00-CONVERTE-BYTE-HEXA  SECTION.
030100*****************************************************************
030200*
030300     MOVE    '000000'        TO      WS-HEXA-ENTRADA(1:6).
030400
030500     MOVE    WS-BYTE-HEX-OCR(WS-IDX-BYTE)
030600                             TO      WS-HEXA-ENTRADA(7:2).
030700
030800     PERFORM 9600-00-CONV-HEXA-DECIMAL.
030900
031000     MOVE    WS-HEXA-SAIDA   TO      WS-BYTE-DEC-OCR(WS-IDX-BYTE).
031100*
031200 1010-99-EXIT.
031300     EXIT.
031400*
031500*****************************************************************
031600 2000-00-PROCED-PRINCIPAIS   SECTION.
031700*****************************************************************
031800*
031900     MOVE    'S'             TO      WS-GEROU-VALOR.
032000
032100     EVALUATE LK-FORMATOS(WS-IDX-FMT-ATU)
032200       WHEN   'B'
032300             PERFORM 2100-00-VERIFICA-TAMANHO-B
032400             IF      NOT HOUVE-FALHA-TAMANHO
032500                     PERFORM 2110-00-DECOD-BYTE
032600             END-IF
032700       WHEN   'H'
032800             PERFORM 2200-00-VERIFICA-TAMANHO-H
032900             IF      NOT HOUVE-FALHA-TAMANHO
033000                     PERFORM 2210-00-DECOD-HALF
033100             END-IF
033200       WHEN   'f'
033300             PERFORM 2300-00-VERIFICA-TAMANHO-F
033400             IF      NOT HOUVE-FALHA-TAMANHO
033500                     PERFORM 2310-00-DECOD-FLOAT
033600             END-IF
033700       WHEN OTHER
033800             PERFORM 2050-00-ANALISA-FORMATO-N
033900             EVALUATE WS-FMT-SUFIXO
034000               WHEN   's'
034100                     PERFORM 2400-00-VERIFICA-TAMANHO-N
034200                     IF      NOT HOUVE-FALHA-TAMANHO
034300                             PERFORM 2410-00-DECOD-ASCII
034400                     END-IF
034500               WHEN   'x'
034600                     PERFORM 2400-00-VERIFICA-TAMANHO-N
034700                     IF      NOT HOUVE-FALHA-TAMANHO
034800                             PERFORM 2420-00-PULA-BYTES
034900                     END-IF
035000               WHEN OTHER
035100                     CONTINUE
035200             END-EVALUATE
035300     END-EVALUATE.
035400
035500     IF      NOT HOUVE-FALHA-TAMANHO AND GEROU-VALOR
035600             ADD     001     TO      WS-IDX-VAL-ATU
035700             MOVE    WS-VALOR-SAIDA
035800                             TO      LK-VALORES(WS-IDX-VAL-ATU)
035900     END-IF.
036000*
036100 2000-99-EXIT.
036200     EXIT.
036300*
036400*****************************************************************
036500*   OS FORMATOS QUE NAO SEJAM B/H/f SAO "Ns" (TEXTO) OU "Nx"     *
036600*   (PULO) - O "N" E' A QUANTIDADE DE BYTES, GRAVADA NA FRENTE   *
036700*   DA LETRA DENTRO DO PROPRIO TOKEN (EX.: '4S', '2X'). SEM      *
036800*   FUNCAO INTRINSECA, O TAMANHO DO TOKEN E' ACHADO TESTANDO AS  *
036900*   POSICOES DA DIREITA PARA A ESQUERDA.                        *
037000*****************************************************************
037100*
037200 2050-00-ANALISA-FORMATO-N   SECTION.                             CPD-0321
037300*****************************************************************
037400*
037500     MOVE    LK-FORMATOS(WS-IDX-FMT-ATU)
037600                             TO      WS-FMT-ATU.
037700
037800     MOVE    1               TO      WS-FMT-LEN.
037900
038000     IF      WS-FMT-ATU(4:1) NOT = SPACE
038100             MOVE    4       TO      WS-FMT-LEN
038200     ELSE
038300       IF    WS-FMT-ATU(3:1) NOT = SPACE
038400             MOVE    3       TO      WS-FMT-LEN
038500       ELSE
038600         IF  WS-FMT-ATU(2:1) NOT = SPACE
038700             MOVE    2       TO      WS-FMT-LEN
038800         END-IF
038900       END-IF
039000     END-IF.
039100
039200     MOVE    WS-FMT-ATU(WS-FMT-LEN:1)
039300                             TO      WS-FMT-SUFIXO.
039400
039500     MOVE    ZERO            TO      WS-FMT-QTD-BYTES.
039600
039700     IF      WS-FMT-LEN GREATER 1
039800             MOVE    WS-FMT-ATU(1:WS-FMT-LEN - 1)
039900                             TO      WS-FMT-QTD-BYTES
040000     END-IF.
040100*
040200 2050-99-EXIT.
040300     EXIT.
040400*
040500*****************************************************************
040600*        FORMATO B - UM BYTE, SEM SINAL                         *
040700*****************************************************************
040800*
040900 2100-00-VERIFICA-TAMANHO-B  SECTION.
041000*****************************************************************
041100*
041200     IF      (WS-PONTEIRO-BYTE + 1) GREATER WS-QTD-BYTES
041300             MOVE    'S'      TO      WS-FALHOU-TAMANHO
041400     END-IF.
041500*
041600 2100-99-EXIT.
041700     EXIT.
041800*
041900*****************************************************************
042000 2110-00-DECOD-BYTE          SECTION.
042100*****************************************************************
042200*
042300     ADD     001             TO      WS-PONTEIRO-BYTE.
042400
042500     MOVE    WS-BYTE-DEC-OCR(WS-PONTEIRO-BYTE)
042600                             TO      WS-VAL-BYTE-SEM-SINAL.
042700
042800     MOVE    WS-VAL-BYTE-SEM-SINAL
042900                             TO      WS-EDICAO-BYTE.
043000
043100     MOVE    SPACES          TO      WS-VALOR-SAIDA.
043200
043300     STRING  WS-EDICAO-BYTE  DELIMITED BY SIZE
043400         INTO WS-VALOR-SAIDA
043500     END-STRING.
043600*
043700 2110-99-EXIT.
043800     EXIT.
043900*
044000*****************************************************************
044100*        FORMATO H - MEIA PALAVRA (16 BITS), LITTLE ENDIAN       *
044200*****************************************************************
044300*
044400 2200-00-VERIFICA-TAMANHO-H  SECTION.
044500*****************************************************************
044600*
044700     IF      (WS-PONTEIRO-BYTE + 2) GREATER WS-QTD-BYTES
044800             MOVE    'S'      TO      WS-FALHOU-TAMANHO
044900     END-IF.
045000*
045100 2200-99-EXIT.
045200     EXIT.
045300*
045400*****************************************************************
045500 2210-00-DECOD-HALF          SECTION.
045600*****************************************************************
045700*
045800     MOVE    SPACES          TO      WS-HALF-INVERTIDO.
045900
046000     STRING  WS-BYTE-HEX-OCR(WS-PONTEIRO-BYTE + 2)
046100                 DELIMITED BY SIZE
046200             WS-BYTE-HEX-OCR(WS-PONTEIRO-BYTE + 1)
046300                 DELIMITED BY SIZE
046400         INTO WS-HALF-INVERTIDO
046500     END-STRING.
046600
046700     ADD     002             TO      WS-PONTEIRO-BYTE.
046800
046900     MOVE    WS-HALF-INVERTIDO
047000                             TO      WS-HEXA-ENTRADA.
047100
047200     PERFORM 9600-00-CONV-HEXA-DECIMAL.
047300
047400     MOVE    WS-HEXA-SAIDA   TO      WS-VAL-HALF.
047500
047600     MOVE    WS-VAL-HALF     TO      WS-EDICAO-HALF.
047700
047800     MOVE    SPACES          TO      WS-VALOR-SAIDA.
047900
048000     STRING  WS-EDICAO-HALF  DELIMITED BY SIZE
048100         INTO WS-VALOR-SAIDA
048200     END-STRING.
048300*
048400 2210-99-EXIT.
048500     EXIT.
048600*
048700*****************************************************************
048800*   FORMATO F - PALAVRA DE 32 BITS, IEEE-754, LITTLE ENDIAN      *
048900*****************************************************************
049000*
049100 2300-00-VERIFICA-TAMANHO-F  SECTION.
049200*****************************************************************
049300*
049400     IF      (WS-PONTEIRO-BYTE + 4) GREATER WS-QTD-BYTES
049500             MOVE    'S'      TO      WS-FALHOU-TAMANHO
049600     END-IF.
049700*
049800 2300-99-EXIT.
049900     EXIT.
050000*
050100*****************************************************************
050200 2310-00-DECOD-FLOAT         SECTION.
050300*****************************************************************
050400*
050500     MOVE    SPACES          TO      WS-WORD-INVERTIDO.
050600
050700     STRING  WS-BYTE-HEX-OCR(WS-PONTEIRO-BYTE + 4)
050800                 DELIMITED BY SIZE
050900             WS-BYTE-HEX-OCR(WS-PONTEIRO-BYTE + 3)
051000                 DELIMITED BY SIZE
051100             WS-BYTE-HEX-OCR(WS-PONTEIRO-BYTE + 2)
051200                 DELIMITED BY SIZE
051300             WS-BYTE-HEX-OCR(WS-PONTEIRO-BYTE + 1)
051400                 DELIMITED BY SIZE
051500         INTO WS-WORD-INVERTIDO
051600     END-STRING.
051700
051800     ADD     004             TO      WS-PONTEIRO-BYTE.
051900
052000     MOVE    WS-WORD-INVERTIDO
052100                             TO      WS-HEXA-ENTRADA.
052200
052300     PERFORM 9600-00-CONV-HEXA-DECIMAL.
052400
052500     MOVE    WS-HEXA-SAIDA   TO      WS-WORD-BIN.
052600
052700* EXTRAI SINAL (BIT 31), EXPOENTE (BITS 30-23) E MANTISSA
052800* (BITS 22-0) POR DIVISAO/RESTO INTEIRA, SEM FUNCAO INTRINSECA.
052900
053000     DIVIDE  WS-WORD-BIN     BY      2147483648
053100             GIVING  WS-IEEE-BIT-SINAL
053200             REMAINDER WS-WORD-BIN.
053300
053400     DIVIDE  WS-WORD-BIN     BY      8388608
053500             GIVING  WS-IEEE-EXPOENTE
053600             REMAINDER WS-WORD-BIN.
053700
053800     MOVE    WS-WORD-BIN     TO      WS-IEEE-MANTISSA.
053900
054000     IF      WS-IEEE-EXPOENTE EQUAL ZERO AND
054100             WS-IEEE-MANTISSA EQUAL ZERO
054200             MOVE    ZERO    TO      WS-IEEE-VALOR
054300     ELSE
054400             COMPUTE WS-IEEE-EXP-REAL = WS-IEEE-EXPOENTE - 127
054500             PERFORM 2320-00-MONTA-FRACAO
054600             PERFORM 2330-00-MONTA-POTENCIA-DE-2
054700             COMPUTE WS-IEEE-VALOR ROUNDED =
054800                     WS-IEEE-FRACAO * WS-IEEE-2-EXP
054900             IF      WS-IEEE-BIT-SINAL EQUAL 1
055000                     COMPUTE WS-IEEE-VALOR =
055100                             WS-IEEE-VALOR * -1
055200             END-IF
055300     END-IF.
055400
055500     MOVE    WS-IEEE-VALOR   TO      WS-EDICAO-FLOAT.
055600
055700     MOVE    SPACES          TO      WS-VALOR-SAIDA.
055800
055900     STRING  WS-EDICAO-FLOAT DELIMITED BY SIZE
056000         INTO WS-VALOR-SAIDA
056100     END-STRING.
056200*
056300 2310-99-EXIT.
056400     EXIT.
056500*
056600*****************************************************************
056700*   MONTA 1,MANTISSA SOMANDO O PESO DE CADA BIT LIGADO DA        *
056800*   MANTISSA (BIT 22 PESA 0,5 - BIT 0 PESA 1/2**23)              *
056900*****************************************************************
057000*
057100 2320-00-MONTA-FRACAO        SECTION.
057200*****************************************************************
057300*
057400     MOVE    1.0             TO      WS-IEEE-FRACAO.
057500
057600     MOVE    0.5             TO      WS-IEEE-PESO-BIT.
057700
057800     PERFORM 2321-00-SOMA-BIT-MANTISSA
057900       VARYING WS-IEEE-IDX-BIT FROM 22 BY -1
058000         UNTIL WS-IEEE-IDX-BIT LESS ZERO.
058100*
058200 2320-99-EXIT.
058300     EXIT.
058400*
058500*****************************************************************
058600 2321-00-SOMA-BIT-MANTISSA   SECTION.
058700*****************************************************************
058800*
058900     DIVIDE  WS-IEEE-MANTISSA BY 2
059000             GIVING  WS-IEEE-MANTISSA
059100             REMAINDER WS-IEEE-BIT-ATUAL.
059200
059300     IF      WS-IEEE-BIT-ATUAL EQUAL 1
059400             ADD     WS-IEEE-PESO-BIT
059500                             TO      WS-IEEE-FRACAO
059600     END-IF.
059700
059800     COMPUTE WS-IEEE-PESO-BIT = WS-IEEE-PESO-BIT / 2.
059900*
060000 2321-99-EXIT.
060100     EXIT.
060200*
060300*****************************************************************
060400*   MONTA 2 ELEVADO AO EXPOENTE REAL (POSITIVO OU NEGATIVO)      *
060500*   POR MULTIPLICACAO/DIVISAO SUCESSIVA, SEM FUNCAO INTRINSECA   *
060600*****************************************************************
060700*
060800 2330-00-MONTA-POTENCIA-DE-2 SECTION.
060900*****************************************************************
061000*
061100     MOVE    1.0             TO      WS-IEEE-2-EXP.
061200
061300     IF      WS-IEEE-EXP-REAL GREATER ZERO
061400             PERFORM 2331-00-MULTIPLICA-POR-2
061500               VARYING WS-IEEE-IDX-BIT FROM 1 BY 1
061600                 UNTIL WS-IEEE-IDX-BIT GREATER WS-IEEE-EXP-REAL
061700     ELSE
061800             IF      WS-IEEE-EXP-REAL LESS ZERO
061900                     PERFORM 2332-00-DIVIDE-POR-2
062000                       VARYING WS-IEEE-IDX-BIT FROM 1 BY 1
062100                         UNTIL WS-IEEE-IDX-BIT GREATER
062200                               (WS-IEEE-EXP-REAL * -1)
062300             END-IF
062400     END-IF.
062500*
062600 2330-99-EXIT.
062700     EXIT.
062800*
062900*****************************************************************
063000 2331-00-MULTIPLICA-POR-2    SECTION.
063100*****************************************************************
063200*
063300     COMPUTE WS-IEEE-2-EXP = WS-IEEE-2-EXP * 2.
063400*
063500 2331-99-EXIT.
063600     EXIT.
063700*
063800*****************************************************************
063900 2332-00-DIVIDE-POR-2        SECTION.
064000*****************************************************************
064100*
064200     COMPUTE WS-IEEE-2-EXP = WS-IEEE-2-EXP / 2.
064300*
064400 2332-99-EXIT.
064500     EXIT.
064600*
064700*****************************************************************
064800*   FORMATOS Ns/Nx - "Ns" TRADUZ N BYTES DO PAYLOAD PARA TEXTO  *
064900*   ASCII (CADA BYTE E' O CODIGO DECIMAL DO CARACTER, NAO UM    *
065000*   VALOR NUMERICO PARA EXIBIR); "Nx" PULA N BYTES SEM GERAR    *
065100*   NENHUM VALOR DE SAIDA - SO' AVANCA O PONTEIRO DO PAYLOAD.   *
065200*****************************************************************
065300*
065400 2400-00-VERIFICA-TAMANHO-N  SECTION.
065500*****************************************************************
065600*
065700     IF      (WS-PONTEIRO-BYTE + WS-FMT-QTD-BYTES)
065800                             GREATER WS-QTD-BYTES
065900             MOVE    'S'      TO      WS-FALHOU-TAMANHO
066000     END-IF.
066100*
066200 2400-99-EXIT.
066300     EXIT.
066400*
066500*****************************************************************
066600 2410-00-DECOD-ASCII         SECTION.
066700*****************************************************************
066800*
066900     MOVE    SPACES          TO      WS-ASCII-TEXTO.
067000
067100     MOVE    ZERO            TO      WS-IDX-ASCII.
067200
067300     PERFORM 2411-00-CONVERTE-BYTE-ASCII
067400       VARYING WS-IDX-ASCII FROM 1 BY 1
067500         UNTIL WS-IDX-ASCII GREATER WS-FMT-QTD-BYTES.
067600
067700     ADD     WS-FMT-QTD-BYTES TO     WS-PONTEIRO-BYTE.
067800
067900     MOVE    SPACES          TO      WS-VALOR-SAIDA.
068000
068100     MOVE    WS-ASCII-TEXTO  TO      WS-VALOR-SAIDA.
068200
068300     MOVE    'S'             TO      WS-GEROU-VALOR.
068400*
068500 2410-99-EXIT.
068600     EXIT.
068700*
068800*****************************************************************
068900 2411-00-CONVERTE-BYTE-ASCII SECTION.
069000*****************************************************************
069100*
069200     MOVE    WS-BYTE-DEC-OCR(WS-PONTEIRO-BYTE + WS-IDX-ASCII)
069300                             TO      WS-IDX-ASCII-COD.
069400
069500     MOVE    WS-ASCII-TAB-CHAR(WS-IDX-ASCII-COD + 1)
069600                             TO      WS-ASCII-CHAR(WS-IDX-ASCII).
069700*
069800 2411-99-EXIT.
069900     EXIT.
070000*
070100*****************************************************************
070200 2420-00-PULA-BYTES          SECTION.                             CPD-0321
070300*****************************************************************
070400*
070500     ADD     WS-FMT-QTD-BYTES TO     WS-PONTEIRO-BYTE.
070600
070700     MOVE    'N'             TO      WS-GEROU-VALOR.
070800*
070900 2420-99-EXIT.
071000     EXIT.
071100*
071200*****************************************************************
071300*        UTILITARIO - CONVERSAO DE TEXTO HEXA EM DECIMAL        *
071400*****************************************************************
071500*
071600 9600-00-CONV-HEXA-DECIMAL   SECTION.
071700*****************************************************************
071800*
071900     MOVE    ZERO            TO      WS-HEXA-SAIDA.
072000
072100     PERFORM 9610-00-CONV-HEXA-DIGITO
072200       VARYING WS-IDX-HEXA-POS FROM 1 BY 1
072300         UNTIL WS-IDX-HEXA-POS GREATER 8.
072400*
072500 9600-99-EXIT.
072600     EXIT.
072700*
072800*****************************************************************
072900 9610-00-CONV-HEXA-DIGITO    SECTION.
073000*****************************************************************
073100*
073200     MOVE    WS-HEXA-DIGITO-ENT(WS-IDX-HEXA-POS)
073300                             TO      WS-HEXA-CHAR-ATU.
073400
073500     IF      WS-HEXA-CHAR-ATU NOT EQUAL SPACE
073600             PERFORM 9620-00-BUSCA-HEXA-DIGITO
073700             COMPUTE WS-HEXA-SAIDA =
073800                     (WS-HEXA-SAIDA * 16) +
073900                     (WS-IDX-HEXA-ACHADO - 1)
074000     END-IF.
074100*
074200 9610-99-EXIT.
074300     EXIT.
074400*
074500*****************************************************************
074600 9620-00-BUSCA-HEXA-DIGITO   SECTION.
074700*****************************************************************
074800*
074900     MOVE    ZERO            TO      WS-IDX-HEXA-ACHADO.
075000
075100     PERFORM 9621-00-TESTA-HEXA-DIGITO
075200       VARYING WS-IDX-HEXA-TAB FROM 1 BY 1
075300         UNTIL WS-IDX-HEXA-TAB GREATER 16
075400            OR WS-IDX-HEXA-ACHADO NOT EQUAL ZERO.
075500*
075600 9620-99-EXIT.
075700     EXIT.
075800*
075900*****************************************************************
076000 9621-00-TESTA-HEXA-DIGITO   SECTION.
076100*****************************************************************
076200*
076300     IF      WS-HEXA-CHAR-ATU EQUAL WS-HEXA-DIGITO(WS-IDX-HEXA-TAB)
076400             MOVE    WS-IDX-HEXA-TAB TO      WS-IDX-HEXA-ACHADO
076500     END-IF.
076600*
076700 9621-99-EXIT.
076800     EXIT.
076900*
077000*****************************************************************
077100*        FALHA SUAVE - PAYLOAD MAIS CURTO QUE O FORMATO EXIGE   *
077200*****************************************************************
077300*
077400 9800-00-MONTA-FALHA-SUAVE   SECTION.
077500*****************************************************************
077600*
077700     MOVE    001             TO      LK-QTD-VALORES.
077800
077900     MOVE    SPACES          TO      LK-VALORES(01).
078000
078100     MOVE   'Error decoding payload'
078200                             TO      LK-VALORES(01).
078300
078400     MOVE    92              TO      LK-COD-RETORNO.
078500*
078600 9800-99-EXIT.
078700     EXIT.
078800*
078900*****************************************************************
079000*                   FIM DO PROGRAMA - DLGPB002                  *
079100*****************************************************************
