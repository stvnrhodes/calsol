000100******************************************************************
000200* SISTEMA......: SIDLG - SISTEMA DE DECODIFICACAO DE DATALOGGER *
000300******************************************************************
000400* BOOK DE WORKING-STORAGE     - DLCOB002                        *
000500* NOME DO BOOK.................: TABELAS DE IDENTIFICADORES CAN *
000600* UTILIZADO POR................: DLGPB001                       *
000700******************************************************************
000800* CADA SUBSISTEMA DO CARRO (BATERIAS, CUTOFF, PAINEL, MPPTS E   *
000900* TRITIUM) TEM SUA PROPRIA TABELA DE ARBITRATION-ID. A BUSCA E  *
001000* SEMPRE FEITA NESTA ORDEM FIXA; O PRIMEIRO ACHADO VALE - SE O  *
001100* MESMO ID EXISTIR EM DUAS TABELAS, A TABELA MAIS A ESQUERDA    *
001200* NESTA ORDEM GANHA (ISSO E' MANHA DO SISTEMA ORIGINAL, NAO FOI *
001300* CORRIGIDO AQUI DE PROPOSITO).                                 *
001400******************************************************************
001500*
001600 01      TAB-CAN-BAT.
001700   03    TAB-CAN-BAT-QTD     PIC     9(03)   COMP VALUE ZERO.
001800   03    TAB-CAN-BAT-OCR     OCCURS  60      TIMES.
001900     05  BAT-CAN-ID-HEX      PIC     X(04).
002000     05  BAT-SIGNAL-NAME     PIC     X(40).
002100     05  BAT-FMT-QTD         PIC     9(02)   COMP.
002200     05  BAT-FMT             PIC     X(04)   OCCURS 10 TIMES.
002300   03    FILLER              PIC     X(04)   VALUE SPACES.
002400*
002500 01      TAB-CAN-COF.
002600   03    TAB-CAN-COF-QTD     PIC     9(03)   COMP VALUE ZERO.
002700   03    TAB-CAN-COF-OCR     OCCURS  60      TIMES.
002800     05  COF-CAN-ID-HEX      PIC     X(04).
002900     05  COF-SIGNAL-NAME     PIC     X(40).
003000     05  COF-FMT-QTD         PIC     9(02)   COMP.
003100     05  COF-FMT             PIC     X(04)   OCCURS 10 TIMES.
003200   03    FILLER              PIC     X(04)   VALUE SPACES.
003300*
003400 01      TAB-CAN-DSH.
003500   03    TAB-CAN-DSH-QTD     PIC     9(03)   COMP VALUE ZERO.
003600   03    TAB-CAN-DSH-OCR     OCCURS  60      TIMES.
003700     05  DSH-CAN-ID-HEX      PIC     X(04).
003800     05  DSH-SIGNAL-NAME     PIC     X(40).
003900     05  DSH-FMT-QTD         PIC     9(02)   COMP.
004000     05  DSH-FMT             PIC     X(04)   OCCURS 10 TIMES.
004100   03    FILLER              PIC     X(04)   VALUE SPACES.
004200*
004300 01      TAB-CAN-MPP.
004400   03    TAB-CAN-MPP-QTD     PIC     9(03)   COMP VALUE ZERO.
004500   03    TAB-CAN-MPP-OCR     OCCURS  60      TIMES.
004600     05  MPP-CAN-ID-HEX      PIC     X(04).
004700     05  MPP-SIGNAL-NAME     PIC     X(40).
004800     05  MPP-FMT-QTD         PIC     9(02)   COMP.
004900     05  MPP-FMT             PIC     X(04)   OCCURS 10 TIMES.
005000   03    FILLER              PIC     X(04)   VALUE SPACES.
005100*
005200 01      TAB-CAN-TRI.
005300   03    TAB-CAN-TRI-QTD     PIC     9(03)   COMP VALUE ZERO.
005400   03    TAB-CAN-TRI-OCR     OCCURS  60      TIMES.
005500     05  TRI-CAN-ID-HEX      PIC     X(04).
005600     05  TRI-SIGNAL-NAME     PIC     X(40).
005700     05  TRI-FMT-QTD         PIC     9(02)   COMP.
005800     05  TRI-FMT             PIC     X(04)   OCCURS 10 TIMES.
005900   03    FILLER              PIC     X(04)   VALUE SPACES.
006000*
006100******************************************************************
006200* FIM DO BOOK                           SEQ. - WS - TABELAS CAN *
006300******************************************************************
