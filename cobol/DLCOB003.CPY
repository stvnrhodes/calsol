000100******************************************************************
000200* SISTEMA......: SIDLG - SISTEMA DE DECODIFICACAO DE DATALOGGER *
000300******************************************************************
000400* BOOK DE WORKING-STORAGE     - DLCOB003                        *
000500* NOME DO BOOK.................: MATRIZ DE BALDES E LINHAS      *
000600* UTILIZADO POR................: DLGPB001                       *
000700******************************************************************
000800* TODO REGISTRO DO FLUXO "DADOS" E' ARQUIVADO EM UM "BALDE"     *
000900* (NOME DO RECORD-TYPE OU NOME DO SINAL CAN DECODIFICADO). OS   *
001000* BALDES SAO CRIADOS NA ORDEM DA PRIMEIRA OCORRENCIA NO ARQUIVO *
001100* DE ENTRADA, E AS LINHAS DENTRO DE CADA BALDE FICAM NA ORDEM   *
001200* DE CHEGADA (SEM REORDENACAO). NENHUMA SOMA/MEDIA E' FEITA     *
001300* AQUI - A TABELA SO' SERVE PARA AGRUPAR NA SAIDA.              *
001400******************************************************************
001500*
001600 01      TAB-BALDES.
001700   03    TAB-BALDES-QTD      PIC     9(03)   COMP VALUE ZERO.
001800   03    TAB-BALDE-OCR       OCCURS  50      TIMES.
001900     05  BALDE-NOME          PIC     X(40)   VALUE SPACES.
002000   03    FILLER              PIC     X(04)   VALUE SPACES.
002100*
002200 01      TAB-LINHAS.
002300   03    TAB-LINHAS-QTD      PIC     9(05)   COMP VALUE ZERO.
002400   03    TAB-LINHA-OCR       OCCURS  20000   TIMES.
002500     05  LINHA-TIMESTAMP     PIC     X(15).
002600     05  LINHA-TIPO          PIC     X(40).
002700     05  LINHA-CAMPO         PIC     X(40).
002800     05  LINHA-VALOR         PIC     X(40).
002900   03    FILLER              PIC     X(04)   VALUE SPACES.
003000*
003100******************************************************************
003200*        TABELA DE REGISTROS DE CONFIGURACAO (CRD - SD CARD)    *
003300******************************************************************
003400*
003500 01      TAB-CONFIG.
003600   03    TAB-CONFIG-QTD      PIC     9(02)   COMP VALUE ZERO.
003700   03    TAB-CONFIG-OCR      OCCURS  20      TIMES.
003800     05  CFG-TIMESTAMP       PIC     X(15).
003900     05  CFG-MFR-ID-HEX      PIC     X(08).
004000     05  CFG-OEM-APP-ID      PIC     X(16).
004100     05  CFG-PRODUCT-NOME    PIC     X(16).
004200     05  CFG-PRODUCT-REV     PIC     X(08).
004300     05  CFG-SERIAL-HEX      PIC     X(08).
004400     05  CFG-MFG-DATE-HEX    PIC     X(08).
004500   03    FILLER              PIC     X(04)   VALUE SPACES.
004600*
004700******************************************************************
004800*        CONTADORES DE CONTROLE (NAO GRAVADOS NESTE ESCOPO)     *
004900******************************************************************
005000*
005100 01      WS-QTD-ERROS        PIC     9(07)   COMP VALUE ZERO.
005200 01      WS-QTD-DADOS        PIC     9(07)   COMP VALUE ZERO.
005300 01      WS-QTD-IGNORADOS    PIC     9(07)   COMP VALUE ZERO.
005400*
005500******************************************************************
005600* FIM DO BOOK                              SEQ. - WS - MATRIZ   *
005700******************************************************************
