000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 DLGPB001.
000600 AUTHOR.                     JOSE RICARDO ALMEIDA
000700 INSTALLATION.               SIDLG - NUCLEO DE ENG. TELEMETRIA
000800 DATE-WRITTEN.               14/03/1987.
000900 DATE-COMPILED.
001000 SECURITY.
001100*
001200*****************************************************************
001300* SISTEMA......: SIDLG - SISTEMA DE DECODIFICACAO DE DATALOGGER *
001400*****************************************************************
001500* ANALISTA.....: JOSE RICARDO ALMEIDA                           *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: JOSE RICARDO ALMEIDA                           *
001800* DATA.........: 14/03/1987                                     *
001900*****************************************************************
002000* OBJETIVO.....: LER O ARQUIVO .DLA GERADO PELO DATALOGGER DO   *
002100*                CARRO, DECODIFICAR CADA LINHA (ACL/CM/COVF/    *
002200*                BOVF/CRD/MNT/DM/PS/VS/CT), CLASSIFICAR CADA    *
002300*                REGISTRO EM DADOS/CONFIGURACAO/ERRO, AGRUPAR   *
002400*                OS REGISTROS DE DADOS POR TIPO (BALDE) E       *
002500*                GRAVAR A SAIDA EM <NOME>P.CSV E O DUMP DE      *
002600*                CONFIGURACAO DO CARTAO SD EM <NOME>CFG.TXT.    *
002700*                A DECODIFICACAO DO PAYLOAD DE MENSAGENS CAN E' *
002800*                DELEGADA A SUBROTINA DLGPB002.                 *
002900*****************************************************************
003000*
003100*****************************************************************
003200*                  HISTORICO DE ALTERACOES                      *
003300*****************************************************************
003400* DATA       PROGRAMADOR  CHAMADO      DESCRICAO                *
003500* ---------- ------------ ------------ ----------------------- *
003600* 14/03/1987 JRA          CPD-0001     VERSAO INICIAL - LE O    *
003700*                                      .DLA E DECODIFICA SO     *
003800*                                      REGISTROS ACL.           *
003900* 02/09/1987 JRA          CPD-0014     INCLUIDO DECODIFICADOR   *
004000*                                      DE MENSAGENS CAN (CM) E  *
004100*                                      AS TABELAS DE ID POR     *
004200*                                      SUBSISTEMA.              *
004300* 22/01/1988 MCS          CPD-0033     INCLUIDOS REGISTROS DE   *
004400*                                      ESTOURO COVF/BOVF.       *
004500* 11/07/1989 MCS          CPD-0051     INCLUIDO REGISTRO CRD    *
004600*                                      (CADASTRO DO CARTAO SD)  *
004700*                                      E O DUMP <NOME>CFG.TXT.  *
004800* 30/04/1990 WFT          CPD-0077     INCLUIDOS MARCADORES DE  *
004900*                                      MONTAGEM/DESMONTAGEM DO  *
005000*                                      CARTAO (MNT/DM).         *
005100* 19/11/1991 WFT          CPD-0094     INCLUIDOS REGISTROS DE   *
005200*                                      ESTATISTICA PS/VS.       *
005300* 25/06/1992 LPO          CPD-0112     INCLUIDO REGISTRO DE     *
005400*                                      ERRO DE TRANSMISSAO CAN  *
005500*                                      (CT).                   *
005600* 08/02/1993 LPO          CPD-0130     CORRIGIDA ORDEM DE BUSCA *
005700*                                      NAS TABELAS DE ID CAN -  *
005800*                                      A TABELA DE BATERIAS     *
005900*                                      SEMPRE GANHA EM CASO DE  *
006000*                                      ID DUPLICADO (MANHA DO   *
006100*                                      FIRMWARE, NAO CORRIGIR). *
006200* 17/09/1994 LPO          CPD-0145     AJUSTADA INVERSAO DE     *
006300*                                      BYTES (LITTLE-ENDIAN) NO *
006400*                                      DECODIFICADOR DE PAYLOAD *
006500*                                      - VALORES DE TENSAO      *
006600*                                      SAIAM TROCADOS.          *
006700* 03/05/1996 RCN          CPD-0168     DECODIFICADOR DE PAYLOAD *
006800*                                      CAN SEPARADO EM SUB-     *
006900*                                      ROTINA PROPRIA (DLGPB002 *
007000*                                      ) PARA FACILITAR A       *
007100*                                      MANUTENCAO DO FORMATO    *
007200*                                      B/H/F/NS/NX.             *
007300* 14/12/1998 RCN          CPD-0201     AJUSTE DE VIRADA DE      *
007400*                                      SECULO - CAMPOS DE DATA  *
007500*                                      DO CARTAO SD (CRD)       *
007600*                                      PASSAM A SER TRATADOS    *
007700*                                      COMO TEXTO HEXA OPACO,   *
007800*                                      SEM EXPANSAO DE ANO.     *
007900* 21/02/1999 RCN          CPD-0205     REVISAO GERAL PARA ANO   *
008000*                                      2000 - NENHUM CAMPO DE   *
008100*                                      DATA AAMMDD/AAAAMMDD     *
008200*                                      ERA UTILIZADO NESTE      *
008300*                                      PROGRAMA; NADA A GRAVAR  *
008400*                                      ALEM DO REGISTRO DESTA   *
008500*                                      REVISAO.                 *
008600* 09/08/2001 DMV          CPD-0233     INCLUIDO TRATAMENTO DE   *
008700*                                      FALHA SUAVE QUANDO O     *
008800*                                      PAYLOAD CAN VEM MAIS     *
008900*                                      CURTO QUE O FORMATO      *
009000*                                      EXIGE (NAO ABORTAR O     *
009100*                                      JOB).                    *
009200* 27/03/2004 DMV          CPD-0260     PRM/PWM PASSAM A SER     *
009300*                                      RECONHECIDOS E           *
009400*                                      IGNORADOS EXPLICITAMENTE *
009500*                                      (RESERVADO PARA USO      *
009600*                                      FUTURO NO FIRMWARE).     *
009700* 15/10/2009 ALS          CPD-0301     AMPLIADO RECORD-TYPE DE  *
009800*                                      ACELEROMETRO/ESTATISTICA *
009900*                                      PARA NAO TRUNCAR O TEXTO *
010000*                                      COMPLETO DO CABECALHO.   *
010100* 06/06/2013 ALS          CPD-0318     REVISAO DE MANUTENCAO -  *
010200*                                      SEM MUDANCA DE REGRA.    *
010300*****************************************************************
010400*
010500 ENVIRONMENT                 DIVISION.
010600*****************************************************************
010700 CONFIGURATION               SECTION.
010800*****************************************************************
010900 SPECIAL-NAMES.
011000     C01                     IS      TOP-OF-FORM
011100     CLASS   HEXA-VALIDO     IS      '0' THRU '9'
011200                                      'A' THRU 'F'
011300     UPSI-0                  IS      SW-MODO-DEBUG.
011400*****************************************************************
011500 INPUT-OUTPUT                SECTION.
011600*****************************************************************
011700 FILE-CONTROL.
011800*****************************************************************
011900* INPUT..: DLAENT - ARQUIVO .DLA DO DATALOGGER    - LRECL = 200 *
012000*****************************************************************
012100*
012200     SELECT  DLAENT   ASSIGN  TO  UT-S-DLAENT
012300             FILE     STATUS  IS  WS-FS-DLAENT.
012400*
012500*****************************************************************
012600* INPUT..: CANBAT - TABELA DE ID CAN - BATERIAS   - LRECL = 120 *
012700*****************************************************************
012800*
012900     SELECT  CANBAT   ASSIGN  TO  UT-S-CANBAT
013000             FILE     STATUS  IS  WS-FS-CANBAT.
013100*
013200*****************************************************************
013300* INPUT..: CANCOF - TABELA DE ID CAN - CUTOFF      - LRECL = 120*
013400*****************************************************************
013500*
013600     SELECT  CANCOF   ASSIGN  TO  UT-S-CANCOF
013700             FILE     STATUS  IS  WS-FS-CANCOF.
013800*
013900*****************************************************************
014000* INPUT..: CANDSH - TABELA DE ID CAN - PAINEL      - LRECL = 120*
014100*****************************************************************
014200*
014300     SELECT  CANDSH   ASSIGN  TO  UT-S-CANDSH
014400             FILE     STATUS  IS  WS-FS-CANDSH.
014500*
014600*****************************************************************
014700* INPUT..: CANMPP - TABELA DE ID CAN - MPPTS       - LRECL = 120*
014800*****************************************************************
014900*
015000     SELECT  CANMPP   ASSIGN  TO  UT-S-CANMPP
015100             FILE     STATUS  IS  WS-FS-CANMPP.
015200*
015300*****************************************************************
015400* INPUT..: CANTRI - TABELA DE ID CAN - TRITIUM     - LRECL = 120*
015500*****************************************************************
015600*
015700     SELECT  CANTRI   ASSIGN  TO  UT-S-CANTRI
015800             FILE     STATUS  IS  WS-FS-CANTRI.
015900*
016000*****************************************************************
016100* OUTPUT.: SAIDAP  - LINHA EMPACOTADA (CSV)        - LRECL = 140*
016200*****************************************************************
016300*
016400     SELECT  SAIDAP   ASSIGN  TO  UT-S-SAIDAP
016500             FILE     STATUS  IS  WS-FS-SAIDAP.
016600*
016700*****************************************************************
016800* OUTPUT.: SAIDACFG - DUMP DE CONFIGURACAO DO SD   - LRECL = 150*
016900*****************************************************************
017000*
017100     SELECT  SAIDACFG ASSIGN  TO  UT-S-SAIDACFG
017200             FILE     STATUS  IS  WS-FS-SAIDACFG.
017300*
017400*****************************************************************
017500 DATA                        DIVISION.
017600*****************************************************************
017700 FILE                        SECTION.
017800*****************************************************************
017900* INPUT..: DLAENT - ARQUIVO .DLA DO DATALOGGER    - LRECL = 200 *
018000*****************************************************************
018100*
018200 FD  DLAENT
018300     RECORDING  MODE      IS  F
018400     LABEL      RECORD    IS  STANDARD
018500     BLOCK      CONTAINS  0   RECORDS.
018600*
018700 01      REG-DLAENT.
018800   03    RDL-BYTES           PIC     X(196).
018900   03    FILLER              PIC     X(004).
019000*
019100*****************************************************************
019200* INPUT..: CANBAT/CANCOF/CANDSH/CANMPP/CANTRI - TABS DE ID CAN  *
019300*****************************************************************
019400*
019500 FD  CANBAT
019600     RECORDING  MODE      IS  F
019700     LABEL      RECORD    IS  STANDARD
019800     BLOCK      CONTAINS  0   RECORDS.
019900*
020000 01      REG-CANBAT.
020100   03    RCB-CAN-ID-HEX      PIC     X(04).
020200   03    FILLER              PIC     X(01).
020300   03    RCB-SIGNAL-NAME     PIC     X(40).
020400   03    FILLER              PIC     X(01).
020500   03    RCB-FMT-QTD         PIC     9(02).
020600   03    FILLER              PIC     X(01).
020700   03    RCB-FMT-LIST        PIC     X(49).
020800   03    FILLER              PIC     X(22).
020900*
021000 FD  CANCOF
021100     RECORDING  MODE      IS  F
021200     LABEL      RECORD    IS  STANDARD
021300     BLOCK      CONTAINS  0   RECORDS.
021400*
021500 01      REG-CANCOF.
021600   03    RCF-CAN-ID-HEX      PIC     X(04).
021700   03    FILLER              PIC     X(01).
021800   03    RCF-SIGNAL-NAME     PIC     X(40).
021900   03    FILLER              PIC     X(01).
022000   03    RCF-FMT-QTD         PIC     9(02).
022100   03    FILLER              PIC     X(01).
022200   03    RCF-FMT-LIST        PIC     X(49).
022300   03    FILLER              PIC     X(22).
022400*
022500 FD  CANDSH
022600     RECORDING  MODE      IS  F
022700     LABEL      RECORD    IS  STANDARD
022800     BLOCK      CONTAINS  0   RECORDS.
022900*
023000 01      REG-CANDSH.
023100   03    RCD-CAN-ID-HEX      PIC     X(04).
023200   03    FILLER              PIC     X(01).
023300   03    RCD-SIGNAL-NAME     PIC     X(40).
023400   03    FILLER              PIC     X(01).
023500   03    RCD-FMT-QTD         PIC     9(02).
023600   03    FILLER              PIC     X(01).
023700   03    RCD-FMT-LIST        PIC     X(49).
023800   03    FILLER              PIC     X(22).
023900*
024000 FD  CANMPP
024100     RECORDING  MODE      IS  F
024200     LABEL      RECORD    IS  STANDARD
024300     BLOCK      CONTAINS  0   RECORDS.
024400*
024500 01      REG-CANMPP.
024600   03    RCM-CAN-ID-HEX      PIC     X(04).
024700   03    FILLER              PIC     X(01).
024800   03    RCM-SIGNAL-NAME     PIC     X(40).
024900   03    FILLER              PIC     X(01).
025000   03    RCM-FMT-QTD         PIC     9(02).
025100   03    FILLER              PIC     X(01).
025200   03    RCM-FMT-LIST        PIC     X(49).
025300   03    FILLER              PIC     X(22).
025400*
025500 FD  CANTRI
025600     RECORDING  MODE      IS  F
025700     LABEL      RECORD    IS  STANDARD
025800     BLOCK      CONTAINS  0   RECORDS.
025900*
026000 01      REG-CANTRI.
026100   03    RCT-CAN-ID-HEX      PIC     X(04).
026200   03    FILLER              PIC     X(01).
026300   03    RCT-SIGNAL-NAME     PIC     X(40).
026400   03    FILLER              PIC     X(01).
026500   03    RCT-FMT-QTD         PIC     9(02).
026600   03    FILLER              PIC     X(01).
026700   03    RCT-FMT-LIST        PIC     X(49).
026800   03    FILLER              PIC     X(22).
026900*
027000*****************************************************************
027100* OUTPUT.: SAIDAP  - LINHA EMPACOTADA (CSV)        - LRECL = 140*
027200*****************************************************************
027300*
027400 FD  SAIDAP
027500     RECORDING  MODE      IS  F
027600     LABEL      RECORD    IS  STANDARD
027700     BLOCK      CONTAINS  0   RECORDS.
027800*
027900 01      REG-SAIDAP.
028000   03    RSP-LINHA           PIC     X(136).
028100   03    FILLER              PIC     X(004).
028200*
028300*****************************************************************
028400* OUTPUT.: SAIDACFG - DUMP DE CONFIGURACAO DO SD   - LRECL = 150*
028500*****************************************************************
028600*
028700 FD  SAIDACFG
028800     RECORDING  MODE      IS  F
028900     LABEL      RECORD    IS  STANDARD
029000     BLOCK      CONTAINS  0   RECORDS.
029100*
029200 01      REG-SAIDACFG.
029300   03    RSC-LINHA           PIC     X(146).
029400   03    FILLER              PIC     X(004).
029500*
029600*****************************************************************
029700 WORKING-STORAGE             SECTION.
029800*****************************************************************
029900*
030000 01      WS-FS-DLAENT        PIC     9(002) VALUE ZEROS.
030100 01      WS-FS-CANBAT        PIC     9(002) VALUE ZEROS.
030200 01      WS-FS-CANCOF        PIC     9(002) VALUE ZEROS.
030300 01      WS-FS-CANDSH        PIC     9(002) VALUE ZEROS.
030400 01      WS-FS-CANMPP        PIC     9(002) VALUE ZEROS.
030500 01      WS-FS-CANTRI        PIC     9(002) VALUE ZEROS.
030600 01      WS-FS-SAIDAP        PIC     9(002) VALUE ZEROS.
030700 01      WS-FS-SAIDACFG      PIC     9(002) VALUE ZEROS.
030800*
030900*****************************************************************
031000*        VISAO AGRUPADA DE TODOS OS FILE-STATUS (DIAGNOSTICO)   *
031100*****************************************************************
031200*
031300 01      WS-TODOS-FS.
031400   03    WS-TFS-DLAENT       PIC     9(002).
031500   03    WS-TFS-CANBAT       PIC     9(002).
031600   03    WS-TFS-CANCOF       PIC     9(002).
031700   03    WS-TFS-CANDSH       PIC     9(002).
031800   03    WS-TFS-CANMPP       PIC     9(002).
031900   03    WS-TFS-CANTRI       PIC     9(002).
032000   03    WS-TFS-SAIDAP       PIC     9(002).
032100   03    WS-TFS-SAIDACFG     PIC     9(002).
032200 01      FILLER              REDEFINES       WS-TODOS-FS.
032300   03    WS-FS-ARRAY         PIC     X(002)  OCCURS 08 TIMES.
032400*
032500 01      WS-LID-DLAENT       PIC     9(007) COMP VALUE ZERO.
032600 01      WS-GRV-SAIDAP       PIC     9(007) COMP VALUE ZERO.
032700 01      WS-GRV-SAIDACFG     PIC     9(007) COMP VALUE ZERO.
032800*
032900 01      WS-DLGPB002         PIC     X(008) VALUE 'DLGPB002'.
033000*
033100 01      WS-EDICAO           PIC     Z,ZZZ,ZZ9.
033200*
033300 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
033400 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
033500 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
033600 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
033700 01      WS-SUB-ROTINA       PIC     X(008) VALUE SPACES.
033800*
033900*****************************************************************
034000*        LINHA LIDA E TABELA DE TOKENS (SEPARADOS POR BRANCO)   *
034100*****************************************************************
034200*
034300 01      WS-LINHA            PIC     X(200) VALUE SPACES.
034400*
034500 01      TAB-TOKEN-GRUPO.
034600   03    TOK-QTD             PIC     9(002)  COMP VALUE ZERO.
034700   03    TOK-OCR             OCCURS  24      TIMES.
034800     05  TOK-VALOR           PIC     X(064)  VALUE SPACES.
034900*
035000 01      WS-TOKEN-TIMESTAMP  PIC     X(017) VALUE SPACES.         CPD-0318
035100 01      WS-OPCODE           PIC     X(004) VALUE SPACES.
035200 01      WS-OPCODE-MAIUSC    PIC     X(004) VALUE SPACES.
035300 01      WS-SUBTIPO          PIC     X(004) VALUE SPACES.
035400 01      WS-SUBTIPO-MAIUSC   PIC     X(004) VALUE SPACES.
035500*
035600*****************************************************************
035700*        TABELA DE DIGITOS HEXADECIMAIS (SEM FUNCAO INTRINSECA) *
035800*****************************************************************
035900*
036000 01      WS-TAB-HEXA         PIC     X(16) VALUE '0123456789ABCDEF'.
036100 01      FILLER              REDEFINES       WS-TAB-HEXA.
036200   03    WS-HEXA-DIGITO      PIC     X(01)   OCCURS 16 TIMES.
036300*
036400 01      WS-HEXA-ENTRADA     PIC     X(008) VALUE SPACES.
036500 01      FILLER              REDEFINES       WS-HEXA-ENTRADA.
036600   03    WS-HEXA-DIGITO-ENT  PIC     X(001)  OCCURS 08 TIMES.
036700*
036800 01      WS-HEXA-CHAR-ATU    PIC     X(001) VALUE SPACE.
036900 01      WS-HEXA-SAIDA       PIC     9(010) COMP VALUE ZERO.
037000 01      WS-IDX-HEXA-POS     PIC     9(002) COMP VALUE ZERO.
037100 01      WS-IDX-HEXA-TAB     PIC     9(002) COMP VALUE ZERO.
037200 01      WS-IDX-HEXA-ACHADO  PIC     9(002) COMP VALUE ZERO.
037300 01      WS-QTD-PARTES-TS    PIC     9(001) COMP VALUE ZERO.
037400*
037500*****************************************************************
037600*        CONVERSAO DE TEXTO LIVRE EM NUMERICO (SEM FUNCAO)      *
037700*****************************************************************
037800*
037900 01      WS-TXT-DECIMAL-ENT  PIC     X(020) VALUE SPACES.
038000 01      WS-TXT-DECIMAL-SAIDA
038100                             PIC     S9(05)V9(03) VALUE ZERO.
038200 01      WS-TXT-PARTE1       PIC     X(010) VALUE SPACES.
038300 01      WS-TXT-PARTE2       PIC     X(010) VALUE SPACES.
038400 01      WS-TXT-PARTE3       PIC     X(010) VALUE SPACES.
038500 01      WS-TXT-QTD-PARTES   PIC     9(001) COMP VALUE ZERO.
038600 01      WS-TXT-IND-NEGATIVO PIC     X(001) VALUE 'P'.
038700 01      WS-TXT-INTEIRO-STR  PIC     X(005) JUSTIFIED RIGHT
038800                                             VALUE SPACES.
038900 01      WS-TXT-FRACAO-STR   PIC     X(003) VALUE SPACES.
039000 01      WS-TXT-DIGITOS      PIC     X(008) VALUE SPACES.
039100 01      WS-TXT-NUM-SEM-SINAL
039200                             PIC     9(008) VALUE ZERO.
039300*
039400 01      WS-TXT-INTEIRO-ENT  PIC     X(064) VALUE SPACES.
039500 01      WS-TXT-INTEIRO-BUF  PIC     X(010) JUSTIFIED RIGHT
039600                                             VALUE SPACES.
039700 01      WS-TXT-INTEIRO-SAIDA
039800                             PIC     9(010) VALUE ZERO.
039900*
040000 01      WS-EDICAO-EIXO      PIC     Z9.
040100*
040200*****************************************************************
040300*        REGISTRO DECODIFICADO - ACL (ACELEROMETRO)             *
040400*****************************************************************
040500*
040600 01      REG-ACL.
040700   03    ACL-RECORD-TYPE     PIC     X(13) VALUE 'Accelerometer'.
040800   03    ACL-TIMESTAMP       PIC     X(15).
040900   03    ACL-AXIS-COUNT      PIC     9(02) COMP VALUE ZERO.
041000   03    ACL-AXIS-OCR        OCCURS  10    TIMES.
041100     05  ACL-AXIS-VALUE      PIC     X(12).
041200   03    FILLER              PIC     X(04) VALUE SPACES.
041300*
041400*****************************************************************
041500*        REGISTRO DECODIFICADO - CM (MENSAGEM CAN)               *
041600*****************************************************************
041700*
041800 01      REG-CANMSG.
041900   03    CM-RECORD-TYPE      PIC     X(20) VALUE 'CAN Message'.
042000   03    CM-TIMESTAMP        PIC     X(15).
042100   03    CM-SUBTIPO          PIC     X(04).
042200   03    CM-CAN-ID-HEX       PIC     X(04).
042300   03    CM-PAYLOAD-HEX-CSV  PIC     X(64).
042400   03    CM-SIGNAL-NAME      PIC     X(40).
042500   03    CM-QTD-VALORES      PIC     9(02) COMP VALUE ZERO.
042600   03    CM-DECODED-OCR      OCCURS  10    TIMES.
042700     05  CM-DECODED-VALUE    PIC     X(40).
042800   03    FILLER              PIC     X(04) VALUE SPACES.
042900*
043000*****************************************************************
043100*        REGISTRO DECODIFICADO - COVF/BOVF (ESTOURO)             *
043200*****************************************************************
043300*
043400 01      REG-OVERFLOW.
043500   03    OVF-RECORD-TYPE     PIC     X(20).
043600   03    OVF-TIMESTAMP       PIC     X(15).
043700   03    FILLER              PIC     X(04) VALUE SPACES.
043800*
043900*****************************************************************
044000*        REGISTRO DECODIFICADO - CRD (CADASTRO DO CARTAO SD)    *
044100*****************************************************************
044200*
044300 01      REG-CRD.
044400   03    CRD-RECORD-TYPE     PIC     X(20) VALUE
044500                                     'SD Card Information'.
044600   03    CRD-TIMESTAMP       PIC     X(15).
044700   03    CRD-MFR-ID-HEX      PIC     X(08).
044800   03    CRD-OEM-APP-ID      PIC     X(16).
044900   03    CRD-PRODUCT-NAME    PIC     X(16).
045000   03    CRD-PRODUCT-REV     PIC     X(08).
045100   03    CRD-SERIAL-HEX      PIC     X(08).
045200   03    CRD-MFG-DATE-HEX    PIC     X(08).
045300   03    FILLER              PIC     X(04) VALUE SPACES.
045400*
045500*****************************************************************
045600*        REGISTRO DECODIFICADO - MNT/DM (MARCADOR DO CARTAO)    *
045700*****************************************************************
045800*
045900 01      REG-MARCADOR.
046000   03    MARC-RECORD-TYPE    PIC     X(20).
046100   03    MARC-TIMESTAMP      PIC     X(15).
046200   03    FILLER              PIC     X(04) VALUE SPACES.
046300*
046400*****************************************************************
046500*        REGISTRO DECODIFICADO - PS/VS (ESTATISTICA)            *
046600*****************************************************************
046700*
046800 01      REG-ESTAT.
046900   03    EST-RECORD-TYPE     PIC     X(32).
047000   03    EST-TIMESTAMP       PIC     X(15).
047100   03    EST-CHANNEL-ID      PIC     9(04).
047200   03    EST-SAMPLE-COUNT    PIC     9(06).
047300   03    EST-MIN-VALUE       PIC     S9(05)V9(03).
047400   03    EST-AVG-VALUE       PIC     S9(05)V9(03).
047500   03    EST-MAX-VALUE       PIC     S9(05)V9(03).
047600   03    FILLER              PIC     X(04) VALUE SPACES.
047700*
047800*****************************************************************
047900*        REGISTRO DECODIFICADO - CT (ERRO DE TRANSMISSAO CAN)   *
048000*****************************************************************
048100*
048200 01      REG-CTERR.
048300   03    CT-RECORD-TYPE      PIC     X(24) VALUE
048400                                     'CAN Transmit Message'.
048500   03    CT-TIMESTAMP        PIC     X(15).
048600   03    CT-QTD-TOKENS       PIC     9(02) COMP VALUE ZERO.
048700   03    CT-DETAIL-OCR       OCCURS  20    TIMES.
048800     05  CT-DETAIL-TOKEN     PIC     X(20).
048900   03    FILLER              PIC     X(04) VALUE SPACES.
049000*
049100*****************************************************************
049200*        CAMPO/VALOR CORRENTE PARA GRAVACAO NA MATRIZ DE LINHAS *
049300*****************************************************************
049400*
049500 01      WS-CAMPO-ATUAL.
049600   03    WS-ATU-TIMESTAMP    PIC     X(15) VALUE SPACES.
049700   03    WS-ATU-BALDE-NOME   PIC     X(40) VALUE SPACES.
049800   03    WS-ATU-CAMPO        PIC     X(40) VALUE SPACES.
049900   03    WS-ATU-VALOR        PIC     X(40) VALUE SPACES.
050000   03    FILLER              PIC     X(04) VALUE SPACES.
050100*
050200*****************************************************************
050300*        INDICES DE PESQUISA/PERCURSO (TODOS BINARIOS)          *
050400*****************************************************************
050500*
050600 01      WS-IDX-TOK-AXIS     PIC     9(02) COMP VALUE ZERO.
050700 01      WS-IDX-TOK-CT       PIC     9(02) COMP VALUE ZERO.
050800 01      WS-IDX-BAT          PIC     9(03) COMP VALUE ZERO.
050900 01      WS-IDX-COF          PIC     9(03) COMP VALUE ZERO.
051000 01      WS-IDX-DSH          PIC     9(03) COMP VALUE ZERO.
051100 01      WS-IDX-MPP          PIC     9(03) COMP VALUE ZERO.
051200 01      WS-IDX-TRI          PIC     9(03) COMP VALUE ZERO.
051300 01      WS-IDX-FMT          PIC     9(02) COMP VALUE ZERO.
051400 01      WS-IDX-FMT2         PIC     9(02) COMP VALUE ZERO.
051500 01      WS-IDX-CM-VAL       PIC     9(02) COMP VALUE ZERO.
051600 01      WS-IDX-VAL2         PIC     9(02) COMP VALUE ZERO.
051700 01      WS-IDX-BALDE        PIC     9(03) COMP VALUE ZERO.
051800 01      WS-IDX-BALDE-ATU    PIC     9(03) COMP VALUE ZERO.
051900 01      WS-IDX-BALDE-SAIDA  PIC     9(03) COMP VALUE ZERO.
052000 01      WS-IDX-LINHA-SAIDA  PIC     9(05) COMP VALUE ZERO.
052100 01      WS-IDX-CFG-SAIDA    PIC     9(02) COMP VALUE ZERO.
052200*
052300 01      WS-GRUPO-FMT-ATU.
052400   03    WS-FMT-QTD-ATU      PIC     9(02) COMP VALUE ZERO.
052500   03    WS-FMT-ATU          PIC     X(04) OCCURS 10 TIMES.
052600   03    FILLER              PIC     X(04) VALUE SPACES.
052700*
052800 01      WS-CANID-BUSCA.
052900   03    WS-IDX-CANID-ACHADO PIC     9(03) COMP VALUE ZERO.
053000   03    WS-CANID-TAB-ACHADA PIC     X(03) VALUE SPACES.
053100   03    FILLER              PIC     X(04) VALUE SPACES.
053200*
053300*****************************************************************
053400*        BOOKS DE WORKING-STORAGE PROPRIOS DO SISTEMA SIDLG     *
053500*****************************************************************
053600*
053700* WORK.: MARCA DE TEMPO COMUM A TODOS OS REGISTROS               *
053800*
053900     COPY    DLCOB001.
054000*
054100* WORK.: TABELAS DE IDENTIFICADORES CAN POR SUBSISTEMA           *
054200*
054300     COPY    DLCOB002.
054400*
054500* WORK.: MATRIZ DE BALDES/LINHAS E TABELA DE CONFIGURACAO        *
054600*
054700     COPY    DLCOB003.
054800*
054900* LINKAGE PARA A CHAMADA AO DECODIFICADOR DE PAYLOAD CAN         *
055000*
055100     COPY    DLCOB004.
055200*
055300*****************************************************************
055400 LINKAGE                     SECTION.
055500*****************************************************************
055600 PROCEDURE                   DIVISION.
055700*****************************************************************
055800*
055900     PERFORM 0100-00-PROCED-INICIAIS.
056000
056100     PERFORM 1000-00-PROCED-PRINCIPAIS
056200       UNTIL WS-FS-DLAENT  EQUAL   10.
056300
056400     PERFORM 9000-00-PROCED-FINAIS.
056500
056600     GOBACK.
056700*
056800*****************************************************************
056900 0100-00-PROCED-INICIAIS     SECTION.
057000*****************************************************************
057100*
057200     OPEN    INPUT   DLAENT
057300                     CANBAT
057400                     CANCOF
057500                     CANDSH
057600                     CANMPP
057700                     CANTRI
057800             OUTPUT  SAIDAP
057900                     SAIDACFG.
058000
058100     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
058200
058300     MOVE    001             TO      WS-PTO-ERRO.
058400
058500     PERFORM 0200-00-TESTA-FILE-STATUS.
058600
058700     PERFORM 0110-00-CARREGA-TAB-BAT.
058800
058900     PERFORM 0120-00-CARREGA-TAB-COF.
059000
059100     PERFORM 0130-00-CARREGA-TAB-DSH.
059200
059300     PERFORM 0140-00-CARREGA-TAB-MPP.
059400
059500     PERFORM 0150-00-CARREGA-TAB-TRI.
059600
059700     PERFORM 0500-00-LEITURA-DLAENT.
059800
059900     IF      WS-FS-DLAENT    EQUAL   10
060000             DISPLAY
060100             '******************* DLGPB001 ******************'
060200             DISPLAY
060300             '*                                             *'
060400             DISPLAY
060500             '*          ARQUIVO .DLA ESTA VAZIO            *'
060600             DISPLAY
060700             '*                                             *'
060800     END-IF.
060900*
061000 0100-99-EXIT.
061100     EXIT.
061200*
061300*****************************************************************
061400*        CARGA DAS CINCO TABELAS DE IDENTIFICADORES CAN         *
061500*****************************************************************
061600*
061700 0110-00-CARREGA-TAB-BAT     SECTION.
061800*****************************************************************
061900*
062000     PERFORM 0111-00-LEITURA-CANBAT
062100       UNTIL WS-FS-CANBAT    EQUAL   10.
062200*
062300 0110-99-EXIT.
062400     EXIT.
062500*
062600*****************************************************************
062700 0111-00-LEITURA-CANBAT      SECTION.
062800*****************************************************************
062900*
063000     READ    CANBAT.
063100
063200     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
063300
063400     MOVE    002             TO      WS-PTO-ERRO.
063500
063600     PERFORM 0220-00-TESTA-FS-CANBAT.
063700
063800     IF      WS-FS-CANBAT    EQUAL   00
063900             ADD     001     TO      TAB-CAN-BAT-QTD
064000             MOVE    RCB-CAN-ID-HEX
064100                             TO      BAT-CAN-ID-HEX(TAB-CAN-BAT-QTD)
064200             MOVE    RCB-SIGNAL-NAME
064300                             TO      BAT-SIGNAL-NAME(TAB-CAN-BAT-QTD)
064400             MOVE    RCB-FMT-QTD
064500                             TO      BAT-FMT-QTD(TAB-CAN-BAT-QTD)
064600             UNSTRING RCB-FMT-LIST DELIMITED BY ','
064700                 INTO  BAT-FMT(TAB-CAN-BAT-QTD,01)
064800                       BAT-FMT(TAB-CAN-BAT-QTD,02)
064900                       BAT-FMT(TAB-CAN-BAT-QTD,03)
065000                       BAT-FMT(TAB-CAN-BAT-QTD,04)
065100                       BAT-FMT(TAB-CAN-BAT-QTD,05)
065200                       BAT-FMT(TAB-CAN-BAT-QTD,06)
065300                       BAT-FMT(TAB-CAN-BAT-QTD,07)
065400                       BAT-FMT(TAB-CAN-BAT-QTD,08)
065500                       BAT-FMT(TAB-CAN-BAT-QTD,09)
065600                       BAT-FMT(TAB-CAN-BAT-QTD,10)
065700             END-UNSTRING
065800     END-IF.
065900*
066000 0111-99-EXIT.
066100     EXIT.
066200*
066300 0120-00-CARREGA-TAB-COF     SECTION.
066400*****************************************************************
066500*
066600     PERFORM 0121-00-LEITURA-CANCOF
066700       UNTIL WS-FS-CANCOF    EQUAL   10.
066800*
066900 0120-99-EXIT.
067000     EXIT.
067100*
067200*****************************************************************
067300 0121-00-LEITURA-CANCOF      SECTION.
067400*****************************************************************
067500*
067600     READ    CANCOF.
067700
067800     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
067900
068000     MOVE    003             TO      WS-PTO-ERRO.
068100
068200     PERFORM 0230-00-TESTA-FS-CANCOF.
068300
068400     IF      WS-FS-CANCOF    EQUAL   00
068500             ADD     001     TO      TAB-CAN-COF-QTD
068600             MOVE    RCF-CAN-ID-HEX
068700                             TO      COF-CAN-ID-HEX(TAB-CAN-COF-QTD)
068800             MOVE    RCF-SIGNAL-NAME
068900                             TO      COF-SIGNAL-NAME(TAB-CAN-COF-QTD)
069000             MOVE    RCF-FMT-QTD
069100                             TO      COF-FMT-QTD(TAB-CAN-COF-QTD)
069200             UNSTRING RCF-FMT-LIST DELIMITED BY ','
069300                 INTO  COF-FMT(TAB-CAN-COF-QTD,01)
069400                       COF-FMT(TAB-CAN-COF-QTD,02)
069500                       COF-FMT(TAB-CAN-COF-QTD,03)
069600                       COF-FMT(TAB-CAN-COF-QTD,04)
069700                       COF-FMT(TAB-CAN-COF-QTD,05)
069800                       COF-FMT(TAB-CAN-COF-QTD,06)
069900                       COF-FMT(TAB-CAN-COF-QTD,07)
070000                       COF-FMT(TAB-CAN-COF-QTD,08)
070100                       COF-FMT(TAB-CAN-COF-QTD,09)
070200                       COF-FMT(TAB-CAN-COF-QTD,10)
070300             END-UNSTRING
070400     END-IF.
070500*
070600 0121-99-EXIT.
070700     EXIT.
070800*
070900 0130-00-CARREGA-TAB-DSH     SECTION.
071000*****************************************************************
071100*
071200     PERFORM 0131-00-LEITURA-CANDSH
071300       UNTIL WS-FS-CANDSH    EQUAL   10.
071400*
071500 0130-99-EXIT.
071600     EXIT.
071700*
071800*****************************************************************
071900 0131-00-LEITURA-CANDSH      SECTION.
072000*****************************************************************
072100*
072200     READ    CANDSH.
072300
072400     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
072500
072600     MOVE    004             TO      WS-PTO-ERRO.
072700
072800     PERFORM 0240-00-TESTA-FS-CANDSH.
072900
073000     IF      WS-FS-CANDSH    EQUAL   00
073100             ADD     001     TO      TAB-CAN-DSH-QTD
073200             MOVE    RCD-CAN-ID-HEX
073300                             TO      DSH-CAN-ID-HEX(TAB-CAN-DSH-QTD)
073400             MOVE    RCD-SIGNAL-NAME
073500                             TO      DSH-SIGNAL-NAME(TAB-CAN-DSH-QTD)
073600             MOVE    RCD-FMT-QTD
073700                             TO      DSH-FMT-QTD(TAB-CAN-DSH-QTD)
073800             UNSTRING RCD-FMT-LIST DELIMITED BY ','
073900                 INTO  DSH-FMT(TAB-CAN-DSH-QTD,01)
074000                       DSH-FMT(TAB-CAN-DSH-QTD,02)
074100                       DSH-FMT(TAB-CAN-DSH-QTD,03)
074200                       DSH-FMT(TAB-CAN-DSH-QTD,04)
074300                       DSH-FMT(TAB-CAN-DSH-QTD,05)
074400                       DSH-FMT(TAB-CAN-DSH-QTD,06)
074500                       DSH-FMT(TAB-CAN-DSH-QTD,07)
074600                       DSH-FMT(TAB-CAN-DSH-QTD,08)
074700                       DSH-FMT(TAB-CAN-DSH-QTD,09)
074800                       DSH-FMT(TAB-CAN-DSH-QTD,10)
074900             END-UNSTRING
075000     END-IF.
075100*
075200 0131-99-EXIT.
075300     EXIT.
075400*
075500 0140-00-CARREGA-TAB-MPP     SECTION.
075600*****************************************************************
075700*
075800     PERFORM 0141-00-LEITURA-CANMPP
075900       UNTIL WS-FS-CANMPP    EQUAL   10.
076000*
076100 0140-99-EXIT.
076200     EXIT.
076300*
076400*****************************************************************
076500 0141-00-LEITURA-CANMPP      SECTION.
076600*****************************************************************
076700*
076800     READ    CANMPP.
076900
077000     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
077100
077200     MOVE    005             TO      WS-PTO-ERRO.
077300
077400     PERFORM 0250-00-TESTA-FS-CANMPP.
077500
077600     IF      WS-FS-CANMPP    EQUAL   00
077700             ADD     001     TO      TAB-CAN-MPP-QTD
077800             MOVE    RCM-CAN-ID-HEX
077900                             TO      MPP-CAN-ID-HEX(TAB-CAN-MPP-QTD)
078000             MOVE    RCM-SIGNAL-NAME
078100                             TO      MPP-SIGNAL-NAME(TAB-CAN-MPP-QTD)
078200             MOVE    RCM-FMT-QTD
078300                             TO      MPP-FMT-QTD(TAB-CAN-MPP-QTD)
078400             UNSTRING RCM-FMT-LIST DELIMITED BY ','
078500                 INTO  MPP-FMT(TAB-CAN-MPP-QTD,01)
078600                       MPP-FMT(TAB-CAN-MPP-QTD,02)
078700                       MPP-FMT(TAB-CAN-MPP-QTD,03)
078800                       MPP-FMT(TAB-CAN-MPP-QTD,04)
078900                       MPP-FMT(TAB-CAN-MPP-QTD,05)
079000                       MPP-FMT(TAB-CAN-MPP-QTD,06)
079100                       MPP-FMT(TAB-CAN-MPP-QTD,07)
079200                       MPP-FMT(TAB-CAN-MPP-QTD,08)
079300                       MPP-FMT(TAB-CAN-MPP-QTD,09)
079400                       MPP-FMT(TAB-CAN-MPP-QTD,10)
079500             END-UNSTRING
079600     END-IF.
079700*
079800 0141-99-EXIT.
079900     EXIT.
080000*
080100 0150-00-CARREGA-TAB-TRI     SECTION.
080200*****************************************************************
080300*
080400     PERFORM 0151-00-LEITURA-CANTRI
080500       UNTIL WS-FS-CANTRI    EQUAL   10.
080600*
080700 0150-99-EXIT.
080800     EXIT.
080900*
081000*****************************************************************
081100 0151-00-LEITURA-CANTRI      SECTION.
081200*****************************************************************
081300*
081400     READ    CANTRI.
081500
081600     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
081700
081800     MOVE    006             TO      WS-PTO-ERRO.
081900
082000     PERFORM 0260-00-TESTA-FS-CANTRI.
082100
082200     IF      WS-FS-CANTRI    EQUAL   00
082300             ADD     001     TO      TAB-CAN-TRI-QTD
082400             MOVE    RCT-CAN-ID-HEX
082500                             TO      TRI-CAN-ID-HEX(TAB-CAN-TRI-QTD)
082600             MOVE    RCT-SIGNAL-NAME
082700                             TO      TRI-SIGNAL-NAME(TAB-CAN-TRI-QTD)
082800             MOVE    RCT-FMT-QTD
082900                             TO      TRI-FMT-QTD(TAB-CAN-TRI-QTD)
083000             UNSTRING RCT-FMT-LIST DELIMITED BY ','
083100                 INTO  TRI-FMT(TAB-CAN-TRI-QTD,01)
083200                       TRI-FMT(TAB-CAN-TRI-QTD,02)
083300                       TRI-FMT(TAB-CAN-TRI-QTD,03)
083400                       TRI-FMT(TAB-CAN-TRI-QTD,04)
083500                       TRI-FMT(TAB-CAN-TRI-QTD,05)
083600                       TRI-FMT(TAB-CAN-TRI-QTD,06)
083700                       TRI-FMT(TAB-CAN-TRI-QTD,07)
083800                       TRI-FMT(TAB-CAN-TRI-QTD,08)
083900                       TRI-FMT(TAB-CAN-TRI-QTD,09)
084000                       TRI-FMT(TAB-CAN-TRI-QTD,10)
084100             END-UNSTRING
084200     END-IF.
084300*
084400 0151-99-EXIT.
084500     EXIT.
084600*
084700*****************************************************************
084800 0200-00-TESTA-FILE-STATUS   SECTION.
084900*****************************************************************
085000*
085100     PERFORM 0210-00-TESTA-FS-DLAENT.
085200
085300     PERFORM 0220-00-TESTA-FS-CANBAT.
085400
085500     PERFORM 0230-00-TESTA-FS-CANCOF.
085600
085700     PERFORM 0240-00-TESTA-FS-CANDSH.
085800
085900     PERFORM 0250-00-TESTA-FS-CANMPP.
086000
086100     PERFORM 0260-00-TESTA-FS-CANTRI.
086200
086300     PERFORM 0270-00-TESTA-FS-SAIDAP.
086400
086500     PERFORM 0280-00-TESTA-FS-SAIDACFG.
086600*
086700 0200-99-EXIT.
086800     EXIT.
086900*
087000*****************************************************************
087100 0210-00-TESTA-FS-DLAENT     SECTION.
087200*****************************************************************
087300*
087400     IF      WS-FS-DLAENT  NOT EQUAL 00 AND 10
087500             MOVE 'DLAENT'   TO      WS-DDNAME-ARQ
087600             MOVE  WS-FS-DLAENT
087700                             TO      WS-FS-ARQ
087800             PERFORM         0999-00-ABEND-ARQ
087900     END-IF.
088000*
088100 0210-99-EXIT.
088200     EXIT.
088300*
088400*****************************************************************
088500 0220-00-TESTA-FS-CANBAT     SECTION.
088600*****************************************************************
088700*
088800     IF      WS-FS-CANBAT  NOT EQUAL 00 AND 10
088900             MOVE 'CANBAT'   TO      WS-DDNAME-ARQ
089000             MOVE  WS-FS-CANBAT
089100                             TO      WS-FS-ARQ
089200             PERFORM         0999-00-ABEND-ARQ
089300     END-IF.
089400*
089500 0220-99-EXIT.
089600     EXIT.
089700*
089800*****************************************************************
089900 0230-00-TESTA-FS-CANCOF     SECTION.
090000*****************************************************************
090100*
090200     IF      WS-FS-CANCOF  NOT EQUAL 00 AND 10
090300             MOVE 'CANCOF'   TO      WS-DDNAME-ARQ
090400             MOVE  WS-FS-CANCOF
090500                             TO      WS-FS-ARQ
090600             PERFORM         0999-00-ABEND-ARQ
090700     END-IF.
090800*
090900 0230-99-EXIT.
091000     EXIT.
091100*
091200*****************************************************************
091300 0240-00-TESTA-FS-CANDSH     SECTION.
091400*****************************************************************
091500*
091600     IF      WS-FS-CANDSH  NOT EQUAL 00 AND 10
091700             MOVE 'CANDSH'   TO      WS-DDNAME-ARQ
091800             MOVE  WS-FS-CANDSH
091900                             TO      WS-FS-ARQ
092000             PERFORM         0999-00-ABEND-ARQ
092100     END-IF.
092200*
092300 0240-99-EXIT.
092400     EXIT.
092500*
092600*****************************************************************
092700 0250-00-TESTA-FS-CANMPP     SECTION.
092800*****************************************************************
092900*
093000     IF      WS-FS-CANMPP  NOT EQUAL 00 AND 10
093100             MOVE 'CANMPP'   TO      WS-DDNAME-ARQ
093200             MOVE  WS-FS-CANMPP
093300                             TO      WS-FS-ARQ
093400             PERFORM         0999-00-ABEND-ARQ
093500     END-IF.
093600*
093700 0250-99-EXIT.
093800     EXIT.
093900*
094000*****************************************************************
094100 0260-00-TESTA-FS-CANTRI     SECTION.
094200*****************************************************************
094300*
094400     IF      WS-FS-CANTRI  NOT EQUAL 00 AND 10
094500             MOVE 'CANTRI'   TO      WS-DDNAME-ARQ
094600             MOVE  WS-FS-CANTRI
094700                             TO      WS-FS-ARQ
094800             PERFORM         0999-00-ABEND-ARQ
094900     END-IF.
095000*
095100 0260-99-EXIT.
095200     EXIT.
095300*
095400*****************************************************************
095500 0270-00-TESTA-FS-SAIDAP     SECTION.
095600*****************************************************************
095700*
095800     IF      WS-FS-SAIDAP    NOT EQUAL 00
095900             MOVE 'SAIDAP'   TO      WS-DDNAME-ARQ
096000             MOVE  WS-FS-SAIDAP
096100                             TO      WS-FS-ARQ
096200             PERFORM         0999-00-ABEND-ARQ
096300     END-IF.
096400*
096500 0270-99-EXIT.
096600     EXIT.
096700*
096800*****************************************************************
096900 0280-00-TESTA-FS-SAIDACFG   SECTION.
097000*****************************************************************
097100*
097200     IF      WS-FS-SAIDACFG  NOT EQUAL 00
097300             MOVE 'SAIDACFG' TO      WS-DDNAME-ARQ
097400             MOVE  WS-FS-SAIDACFG
097500                             TO      WS-FS-ARQ
097600             PERFORM         0999-00-ABEND-ARQ
097700     END-IF.
097800*
097900 0280-99-EXIT.
098000     EXIT.
098100*
098200*****************************************************************
098300 0500-00-LEITURA-DLAENT      SECTION.
098400*****************************************************************
098500*
098600     READ    DLAENT          INTO    WS-LINHA.
098700
098800     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
098900
099000     MOVE    007             TO      WS-PTO-ERRO.
099100
099200     PERFORM 0210-00-TESTA-FS-DLAENT.
099300
099400     IF      WS-FS-DLAENT    EQUAL   00
099500             ADD     001     TO      WS-LID-DLAENT
099600     END-IF.
099700*
099800 0500-99-EXIT.
099900     EXIT.
100000*
100100*****************************************************************
100200 0600-00-TOKENIZA-LINHA      SECTION.
100300*****************************************************************
100400*
100500     MOVE    SPACES          TO      TAB-TOKEN-GRUPO.
100600
100700     MOVE    ZERO            TO      TOK-QTD.
100800
100900     UNSTRING WS-LINHA DELIMITED BY ALL SPACE
101000         INTO TOK-VALOR(01) TOK-VALOR(02) TOK-VALOR(03)
101100              TOK-VALOR(04) TOK-VALOR(05) TOK-VALOR(06)
101200              TOK-VALOR(07) TOK-VALOR(08) TOK-VALOR(09)
101300              TOK-VALOR(10) TOK-VALOR(11) TOK-VALOR(12)
101400              TOK-VALOR(13) TOK-VALOR(14) TOK-VALOR(15)
101500              TOK-VALOR(16) TOK-VALOR(17) TOK-VALOR(18)
101600              TOK-VALOR(19) TOK-VALOR(20) TOK-VALOR(21)
101700              TOK-VALOR(22) TOK-VALOR(23) TOK-VALOR(24)
101800         TALLYING IN TOK-QTD
101900     END-UNSTRING.
102000*
102100 0600-99-EXIT.
102200     EXIT.
102300*
102400*****************************************************************
102500 1000-00-PROCED-PRINCIPAIS   SECTION.
102600*****************************************************************
102700*
102800     PERFORM 0600-00-TOKENIZA-LINHA.
102900
103000     PERFORM 1100-00-IDENTIFICA-OPCODE.
103100
103200     EVALUATE WS-OPCODE-MAIUSC
103300       WHEN   'ACL'   PERFORM 2100-00-DECOD-ACL
103400       WHEN   'CM'    PERFORM 2200-00-DECOD-CM
103500       WHEN   'COVF'  PERFORM 2300-00-DECOD-COVF
103600       WHEN   'BOVF'  PERFORM 2400-00-DECOD-BOVF
103700       WHEN   'CRD'   PERFORM 2500-00-DECOD-CRD
103800       WHEN   'MNT'   PERFORM 2600-00-DECOD-MNT
103900       WHEN   'DM'    PERFORM 2700-00-DECOD-DM
104000       WHEN   'PS'    PERFORM 2800-00-DECOD-PS
104100       WHEN   'VS'    PERFORM 2900-00-DECOD-VS
104200       WHEN   'CT'    PERFORM 3000-00-DECOD-CT
104300       WHEN   'PRM'   CONTINUE
104400       WHEN   'PWM'   CONTINUE
104500       WHEN OTHER     ADD     001     TO      WS-QTD-IGNORADOS
104600     END-EVALUATE.
104700
104800     PERFORM 0500-00-LEITURA-DLAENT.
104900*
105000 1000-99-EXIT.
105100     EXIT.
105200*
105300*****************************************************************
105400 1100-00-IDENTIFICA-OPCODE   SECTION.
105500*****************************************************************
105600*
105700     MOVE    SPACES          TO      WS-OPCODE
105800                                     WS-OPCODE-MAIUSC.
105900
106000     MOVE    TOK-VALOR(01)   TO      WS-OPCODE.
106100
106200     MOVE    WS-OPCODE       TO      WS-OPCODE-MAIUSC.
106300
106400     INSPECT WS-OPCODE-MAIUSC CONVERTING
106500             'abcdefghijklmnopqrstuvwxyz'
106600          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
106700*
106800 1100-99-EXIT.
106900     EXIT.
107000*
107100*****************************************************************
107200*        DECODIFICADOR DE MARCA DE TEMPO (COMUM A TODO REGISTRO)*
107300*****************************************************************
107400*
107500 2000-00-DECOD-TIMESTAMP     SECTION.
107600*****************************************************************
107700*
107800     MOVE    SPACES          TO      WS-TICKS-HEX
107900                                     WS-ERRO-HEX.
108000
108100     MOVE    ZERO            TO      WS-TICKS-DEC
108200                                     WS-ERRO-DEC
108300                                     TIME-SECONDS
108400                                     TIME-ERROR-SECONDS
108500                                     WS-QTD-PARTES-TS.
108600
108700     MOVE    'N'             TO      WS-IND-TEM-ERRO.
108800
108900     UNSTRING WS-TOKEN-TIMESTAMP DELIMITED BY '/'
109000         INTO WS-TICKS-HEX WS-ERRO-HEX
109100         TALLYING IN WS-QTD-PARTES-TS
109200     END-UNSTRING.
109300
109400     IF      WS-QTD-PARTES-TS GREATER 1
109500             MOVE    'S'      TO      WS-IND-TEM-ERRO
109600     END-IF.
109700
109800     MOVE    WS-TICKS-HEX    TO      WS-HEXA-ENTRADA.
109900
110000     PERFORM 9600-00-CONV-HEXA-DECIMAL.
110100
110200     MOVE    WS-HEXA-SAIDA   TO      WS-TICKS-DEC.
110300
110400     COMPUTE TIME-SECONDS ROUNDED = WS-TICKS-DEC * 0.0009765625.
110500
110600     IF      HA-ERRO-DE-TICK
110700             MOVE    WS-ERRO-HEX     TO      WS-HEXA-ENTRADA
110800             PERFORM 9600-00-CONV-HEXA-DECIMAL
110900             MOVE    WS-HEXA-SAIDA   TO      WS-ERRO-DEC
111000             COMPUTE TIME-ERROR-SECONDS ROUNDED =
111100                     WS-ERRO-DEC * 0.0009765625
111200     END-IF.
111300
111400     MOVE    TIME-SECONDS    TO      WS-TS-EDICAO.
111500*
111600 2000-99-EXIT.
111700     EXIT.
111800*
111900*****************************************************************
112000*        DECODIFICADOR - ACL (ACELEROMETRO)                     *
112100*****************************************************************
112200*
112300 2100-00-DECOD-ACL           SECTION.
112400*****************************************************************
112500*
112600     MOVE    SPACES          TO      REG-ACL.
112700
112800     MOVE   'Accelerometer'  TO      ACL-RECORD-TYPE.
112900
113000     MOVE    TOK-VALOR(02)   TO      WS-TOKEN-TIMESTAMP.
113100
113200     PERFORM 2000-00-DECOD-TIMESTAMP.
113300
113400     MOVE    WS-TS-EDICAO    TO      ACL-TIMESTAMP.
113500
113600     MOVE    ACL-TIMESTAMP   TO      WS-ATU-TIMESTAMP.
113700
113800     MOVE    ACL-RECORD-TYPE TO      WS-ATU-BALDE-NOME.
113900
114000     PERFORM 4000-00-ARQUIVA-BALDE.
114100
114200     MOVE    ZERO            TO      ACL-AXIS-COUNT.
114300
114400     PERFORM 2110-00-EXTRAI-EIXO
114500       VARYING WS-IDX-TOK-AXIS FROM 4 BY 2
114600         UNTIL WS-IDX-TOK-AXIS GREATER TOK-QTD.
114700*
114800 2100-99-EXIT.
114900     EXIT.
115000*
115100*****************************************************************
115200 2110-00-EXTRAI-EIXO         SECTION.
115300*****************************************************************
115400*
115500     ADD     001             TO      ACL-AXIS-COUNT.
115600
115700     MOVE    TOK-VALOR(WS-IDX-TOK-AXIS)
115800                             TO      ACL-AXIS-VALUE(ACL-AXIS-COUNT).
115900
116000     MOVE    ACL-AXIS-VALUE(ACL-AXIS-COUNT)
116100                             TO      WS-ATU-VALOR.
116200
116300     EVALUATE ACL-AXIS-COUNT
116400       WHEN    1  MOVE      'X'      TO      WS-ATU-CAMPO
116500       WHEN    2  MOVE      'Y'      TO      WS-ATU-CAMPO
116600       WHEN    3  MOVE      'Z'      TO      WS-ATU-CAMPO
116700       WHEN OTHER
116800             MOVE  SPACES            TO      WS-ATU-CAMPO
116900             MOVE  ACL-AXIS-COUNT    TO      WS-EDICAO-EIXO
117000             STRING 'AXIS-' WS-EDICAO-EIXO
117100                 DELIMITED BY SIZE
117200                 INTO WS-ATU-CAMPO
117300             END-STRING
117400     END-EVALUATE.
117500
117600     PERFORM 4100-00-GRAVA-LINHA-MATRIZ.
117700*
117800 2110-99-EXIT.
117900     EXIT.
118000*
118100*****************************************************************
118200*        DECODIFICADOR - CM (MENSAGEM CAN)                      *
118300*****************************************************************
118400*
118500 2200-00-DECOD-CM            SECTION.
118600*****************************************************************
118700*
118800     MOVE    SPACES          TO      REG-CANMSG.
118900
119000     MOVE   'CAN Message'    TO      CM-RECORD-TYPE.
119100
119200     MOVE    TOK-VALOR(02)   TO      WS-TOKEN-TIMESTAMP.
119300
119400     PERFORM 2000-00-DECOD-TIMESTAMP.
119500
119600     MOVE    WS-TS-EDICAO    TO      CM-TIMESTAMP.
119700
119800     MOVE    TOK-VALOR(03)   TO      CM-SUBTIPO
119900                                     WS-SUBTIPO.
120000
120100     MOVE    SPACES          TO      WS-SUBTIPO-MAIUSC.
120200
120300     MOVE    WS-SUBTIPO      TO      WS-SUBTIPO-MAIUSC.
120400
120500     INSPECT WS-SUBTIPO-MAIUSC CONVERTING
120600             'abcdefghijklmnopqrstuvwxyz'
120700          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
120800
120900     IF      WS-SUBTIPO-MAIUSC EQUAL 'COVF'
121000             ADD     001     TO      WS-QTD-ERROS
121100     ELSE
121200             MOVE    TOK-VALOR(06)   TO      CM-CAN-ID-HEX
121300             MOVE    TOK-VALOR(TOK-QTD)
121400                                     TO      CM-PAYLOAD-HEX-CSV
121500             MOVE    SPACES          TO      CM-SIGNAL-NAME
121600             MOVE    ZERO            TO      CM-QTD-VALORES
121700             PERFORM 2210-00-PROCURA-TAB-CANID
121800             IF      CM-SIGNAL-NAME  EQUAL   SPACES
121900                     MOVE  'CAN Message'     TO   WS-ATU-BALDE-NOME
122000             ELSE
122100                     MOVE  CM-SIGNAL-NAME     TO   WS-ATU-BALDE-NOME
122200                     PERFORM 2220-00-DECODIFICA-PAYLOAD
122300             END-IF
122400             MOVE    CM-TIMESTAMP    TO      WS-ATU-TIMESTAMP
122500             PERFORM 4000-00-ARQUIVA-BALDE
122600             IF      CM-QTD-VALORES  EQUAL   ZERO
122700                     MOVE  'CAN-ID'           TO   WS-ATU-CAMPO
122800                     MOVE  CM-CAN-ID-HEX       TO   WS-ATU-VALOR
122900                     PERFORM 4100-00-GRAVA-LINHA-MATRIZ
123000             ELSE
123100                     PERFORM 2230-00-GRAVA-VALORES-CM
123200                       VARYING WS-IDX-CM-VAL FROM 1 BY 1
123300                         UNTIL WS-IDX-CM-VAL GREATER CM-QTD-VALORES
123400             END-IF
123500     END-IF.
123600*
123700 2200-99-EXIT.
123800     EXIT.
123900*
124000*****************************************************************
124100 2210-00-PROCURA-TAB-CANID   SECTION.
124200*****************************************************************
124300*
124400     MOVE    ZERO            TO      WS-IDX-CANID-ACHADO.
124500
124600     MOVE    SPACES          TO      WS-CANID-TAB-ACHADA.
124700
124800     PERFORM 2211-01-TESTA-BAT
124900       VARYING WS-IDX-BAT FROM 1 BY 1
125000         UNTIL WS-IDX-BAT GREATER TAB-CAN-BAT-QTD
125100            OR WS-IDX-CANID-ACHADO NOT EQUAL ZERO.
125200
125300     IF      WS-IDX-CANID-ACHADO EQUAL ZERO
125400             PERFORM 2212-01-TESTA-COF
125500               VARYING WS-IDX-COF FROM 1 BY 1
125600                 UNTIL WS-IDX-COF GREATER TAB-CAN-COF-QTD
125700                    OR WS-IDX-CANID-ACHADO NOT EQUAL ZERO
125800     END-IF.
125900
126000     IF      WS-IDX-CANID-ACHADO EQUAL ZERO
126100             PERFORM 2213-01-TESTA-DSH
126200               VARYING WS-IDX-DSH FROM 1 BY 1
126300                 UNTIL WS-IDX-DSH GREATER TAB-CAN-DSH-QTD
126400                    OR WS-IDX-CANID-ACHADO NOT EQUAL ZERO
126500     END-IF.
126600
126700     IF      WS-IDX-CANID-ACHADO EQUAL ZERO
126800             PERFORM 2214-01-TESTA-MPP
126900               VARYING WS-IDX-MPP FROM 1 BY 1
127000                 UNTIL WS-IDX-MPP GREATER TAB-CAN-MPP-QTD
127100                    OR WS-IDX-CANID-ACHADO NOT EQUAL ZERO
127200     END-IF.
127300
127400     IF      WS-IDX-CANID-ACHADO EQUAL ZERO
127500             PERFORM 2215-01-TESTA-TRI
127600               VARYING WS-IDX-TRI FROM 1 BY 1
127700                 UNTIL WS-IDX-TRI GREATER TAB-CAN-TRI-QTD
127800                    OR WS-IDX-CANID-ACHADO NOT EQUAL ZERO
127900     END-IF.
128000
128100     PERFORM 2216-00-RESOLVE-SINAL.
128200
128300     IF      WS-IDX-CANID-ACHADO NOT EQUAL ZERO
128400             PERFORM 2217-00-COPIA-FMT
128500     END-IF.
128600*
128700 2210-99-EXIT.
128800     EXIT.
128900*
129000*****************************************************************
129100 2211-01-TESTA-BAT           SECTION.
129200*****************************************************************
129300*
129400     IF      BAT-CAN-ID-HEX(WS-IDX-BAT) EQUAL CM-CAN-ID-HEX
129500             MOVE    WS-IDX-BAT      TO      WS-IDX-CANID-ACHADO
129600             MOVE   'BAT'            TO      WS-CANID-TAB-ACHADA
129700     END-IF.
129800*
129900 2211-99-EXIT.
130000     EXIT.
130100*
130200*****************************************************************
130300 2212-01-TESTA-COF           SECTION.
130400*****************************************************************
130500*
130600     IF      COF-CAN-ID-HEX(WS-IDX-COF) EQUAL CM-CAN-ID-HEX
130700             MOVE    WS-IDX-COF      TO      WS-IDX-CANID-ACHADO
130800             MOVE   'COF'            TO      WS-CANID-TAB-ACHADA
130900     END-IF.
131000*
131100 2212-99-EXIT.
131200     EXIT.
131300*
131400*****************************************************************
131500 2213-01-TESTA-DSH           SECTION.
131600*****************************************************************
131700*
131800     IF      DSH-CAN-ID-HEX(WS-IDX-DSH) EQUAL CM-CAN-ID-HEX
131900             MOVE    WS-IDX-DSH      TO      WS-IDX-CANID-ACHADO
132000             MOVE   'DSH'            TO      WS-CANID-TAB-ACHADA
132100     END-IF.
132200*
132300 2213-99-EXIT.
132400     EXIT.
132500*
132600*****************************************************************
132700 2214-01-TESTA-MPP           SECTION.
132800*****************************************************************
132900*
133000     IF      MPP-CAN-ID-HEX(WS-IDX-MPP) EQUAL CM-CAN-ID-HEX
133100             MOVE    WS-IDX-MPP      TO      WS-IDX-CANID-ACHADO
133200             MOVE   'MPP'            TO      WS-CANID-TAB-ACHADA
133300     END-IF.
133400*
133500 2214-99-EXIT.
133600     EXIT.
133700*
133800*****************************************************************
133900 2215-01-TESTA-TRI           SECTION.
134000*****************************************************************
134100*
134200     IF      TRI-CAN-ID-HEX(WS-IDX-TRI) EQUAL CM-CAN-ID-HEX
134300             MOVE    WS-IDX-TRI      TO      WS-IDX-CANID-ACHADO
134400             MOVE   'TRI'            TO      WS-CANID-TAB-ACHADA
134500     END-IF.
134600*
134700 2215-99-EXIT.
134800     EXIT.
134900*
135000*****************************************************************
135100 2216-00-RESOLVE-SINAL       SECTION.
135200*****************************************************************
135300*
135400     EVALUATE WS-CANID-TAB-ACHADA
135500       WHEN 'BAT'
135600             MOVE BAT-SIGNAL-NAME(WS-IDX-CANID-ACHADO)
135700                                     TO      CM-SIGNAL-NAME
135800             MOVE BAT-FMT-QTD(WS-IDX-CANID-ACHADO)
135900                                     TO      WS-FMT-QTD-ATU
136000       WHEN 'COF'
136100             MOVE COF-SIGNAL-NAME(WS-IDX-CANID-ACHADO)
136200                                     TO      CM-SIGNAL-NAME
136300             MOVE COF-FMT-QTD(WS-IDX-CANID-ACHADO)
136400                                     TO      WS-FMT-QTD-ATU
136500       WHEN 'DSH'
136600             MOVE DSH-SIGNAL-NAME(WS-IDX-CANID-ACHADO)
136700                                     TO      CM-SIGNAL-NAME
136800             MOVE DSH-FMT-QTD(WS-IDX-CANID-ACHADO)
136900                                     TO      WS-FMT-QTD-ATU
137000       WHEN 'MPP'
137100             MOVE MPP-SIGNAL-NAME(WS-IDX-CANID-ACHADO)
137200                                     TO      CM-SIGNAL-NAME
137300             MOVE MPP-FMT-QTD(WS-IDX-CANID-ACHADO)
137400                                     TO      WS-FMT-QTD-ATU
137500       WHEN 'TRI'
137600             MOVE TRI-SIGNAL-NAME(WS-IDX-CANID-ACHADO)
137700                                     TO      CM-SIGNAL-NAME
137800             MOVE TRI-FMT-QTD(WS-IDX-CANID-ACHADO)
137900                                     TO      WS-FMT-QTD-ATU
138000       WHEN OTHER
138100             CONTINUE
138200     END-EVALUATE.
138300*
138400 2216-99-EXIT.
138500     EXIT.
138600*
138700*****************************************************************
138800 2217-00-COPIA-FMT           SECTION.
138900*****************************************************************
139000*
139100     PERFORM 2217-01-COPIA-FMT-ELEMENTO
139200       VARYING WS-IDX-FMT FROM 1 BY 1
139300         UNTIL WS-IDX-FMT GREATER WS-FMT-QTD-ATU.
139400*
139500 2217-99-EXIT.
139600     EXIT.
139700*
139800*****************************************************************
139900 2217-01-COPIA-FMT-ELEMENTO  SECTION.
140000*****************************************************************
140100*
140200     EVALUATE WS-CANID-TAB-ACHADA
140300       WHEN 'BAT'
140400             MOVE BAT-FMT(WS-IDX-CANID-ACHADO,WS-IDX-FMT)
140500                             TO      WS-FMT-ATU(WS-IDX-FMT)
140600       WHEN 'COF'
140700             MOVE COF-FMT(WS-IDX-CANID-ACHADO,WS-IDX-FMT)
140800                             TO      WS-FMT-ATU(WS-IDX-FMT)
140900       WHEN 'DSH'
141000             MOVE DSH-FMT(WS-IDX-CANID-ACHADO,WS-IDX-FMT)
141100                             TO      WS-FMT-ATU(WS-IDX-FMT)
141200       WHEN 'MPP'
141300             MOVE MPP-FMT(WS-IDX-CANID-ACHADO,WS-IDX-FMT)
141400                             TO      WS-FMT-ATU(WS-IDX-FMT)
141500       WHEN 'TRI'
141600             MOVE TRI-FMT(WS-IDX-CANID-ACHADO,WS-IDX-FMT)
141700                             TO      WS-FMT-ATU(WS-IDX-FMT)
141800     END-EVALUATE.
141900*
142000 2217-02-EXIT.
142100     EXIT.
142200*
142300*****************************************************************
142400 2220-00-DECODIFICA-PAYLOAD  SECTION.
142500*****************************************************************
142600*
142700     MOVE    SPACES          TO      LK-GRUPO-CAN.
142800
142900     MOVE    CM-PAYLOAD-HEX-CSV
143000                             TO      LK-PAYLOAD-HEX-CSV.
143100
143200     MOVE    WS-FMT-QTD-ATU  TO      LK-QTD-FORMATOS.
143300
143400     PERFORM 2221-01-COPIA-FMT-LK
143500       VARYING WS-IDX-FMT2 FROM 1 BY 1
143600         UNTIL WS-IDX-FMT2 GREATER WS-FMT-QTD-ATU.
143700
143800     MOVE    ZERO            TO      LK-COD-RETORNO.
143900
144000     CALL    WS-DLGPB002     USING   LK-GRUPO-CAN
144100     END-CALL.
144200
144300     IF      LK-COD-RETORNO  NOT EQUAL 00 AND 92
144400             MOVE    010     TO      WS-PTO-ERRO
144500             MOVE   'DLGPB002'       TO      WS-SUB-ROTINA
144600             PERFORM         0998-00-ABEND-SUB
144700     END-IF.
144800
144900     MOVE    LK-QTD-VALORES  TO      CM-QTD-VALORES.
145000
145100     PERFORM 2222-01-COPIA-VALOR-LK
145200       VARYING WS-IDX-VAL2 FROM 1 BY 1
145300         UNTIL WS-IDX-VAL2 GREATER CM-QTD-VALORES.
145400*
145500 2220-99-EXIT.
145600     EXIT.
145700*
145800*****************************************************************
145900 2221-01-COPIA-FMT-LK        SECTION.
146000*****************************************************************
146100*
146200     MOVE    WS-FMT-ATU(WS-IDX-FMT2)
146300                             TO      LK-FORMATOS(WS-IDX-FMT2).
146400*
146500 2221-99-EXIT.
146600     EXIT.
146700*
146800*****************************************************************
146900 2222-01-COPIA-VALOR-LK      SECTION.
147000*****************************************************************
147100*
147200     MOVE    LK-VALORES(WS-IDX-VAL2)
147300                             TO      CM-DECODED-VALUE(WS-IDX-VAL2).
147400*
147500 2222-99-EXIT.
147600     EXIT.
147700*
147800*****************************************************************
147900 2230-00-GRAVA-VALORES-CM    SECTION.
148000*****************************************************************
148100*
148200     MOVE    SPACES          TO      WS-ATU-CAMPO.
148300
148400     MOVE    WS-IDX-CM-VAL   TO      WS-EDICAO-EIXO.
148500
148600     STRING 'VALOR-' WS-EDICAO-EIXO
148700         DELIMITED BY SIZE
148800         INTO WS-ATU-CAMPO
148900     END-STRING.
149000
149100     MOVE    CM-DECODED-VALUE(WS-IDX-CM-VAL)
149200                             TO      WS-ATU-VALOR.
149300
149400     PERFORM 4100-00-GRAVA-LINHA-MATRIZ.
149500*
149600 2230-99-EXIT.
149700     EXIT.
149800*
149900*****************************************************************
150000*        DECODIFICADOR - COVF DE NIVEL 1 (MARCADOR, SEM TS)     *
150100*****************************************************************
150200*
150300 2300-00-DECOD-COVF          SECTION.
150400*****************************************************************
150500*
150600     ADD     001             TO      WS-QTD-ERROS.
150700*
150800 2300-99-EXIT.
150900     EXIT.
151000*
151100*****************************************************************
151200*        DECODIFICADOR - BOVF (ESTOURO DE BUFFER, COM TS)       *
151300*****************************************************************
151400*
151500 2400-00-DECOD-BOVF          SECTION.
151600*****************************************************************
151700*
151800     MOVE    TOK-VALOR(02)   TO      WS-TOKEN-TIMESTAMP.
151900
152000     PERFORM 2000-00-DECOD-TIMESTAMP.
152100
152200     ADD     001             TO      WS-QTD-ERROS.
152300*
152400 2400-99-EXIT.
152500     EXIT.
152600*
152700*****************************************************************
152800*        DECODIFICADOR - CRD (CADASTRO DO CARTAO SD)            *
152900*****************************************************************
153000*
153100 2500-00-DECOD-CRD           SECTION.
153200*****************************************************************
153300*
153400     MOVE    SPACES          TO      REG-CRD.
153500
153600     MOVE   'SD Card Information'
153700                             TO      CRD-RECORD-TYPE.
153800
153900     MOVE    TOK-VALOR(02)   TO      WS-TOKEN-TIMESTAMP.
154000
154100     PERFORM 2000-00-DECOD-TIMESTAMP.
154200
154300     MOVE    WS-TS-EDICAO    TO      CRD-TIMESTAMP.
154400
154500     MOVE    TOK-VALOR(03)   TO      CRD-MFR-ID-HEX.
154600     MOVE    TOK-VALOR(04)   TO      CRD-OEM-APP-ID.
154700     MOVE    TOK-VALOR(05)   TO      CRD-PRODUCT-NAME.
154800     MOVE    TOK-VALOR(06)   TO      CRD-PRODUCT-REV.
154900     MOVE    TOK-VALOR(07)   TO      CRD-SERIAL-HEX.
155000     MOVE    TOK-VALOR(08)   TO      CRD-MFG-DATE-HEX.
155100
155200     IF      TAB-CONFIG-QTD  LESS    20
155300             ADD     001     TO      TAB-CONFIG-QTD
155400             MOVE    CRD-TIMESTAMP   TO   CFG-TIMESTAMP(TAB-CONFIG-QTD)
155500             MOVE    CRD-MFR-ID-HEX  TO   CFG-MFR-ID-HEX(TAB-CONFIG-QTD)
155600             MOVE    CRD-OEM-APP-ID  TO   CFG-OEM-APP-ID(TAB-CONFIG-QTD)
155700             MOVE    CRD-PRODUCT-NAME
155800                                     TO   CFG-PRODUCT-NOME(TAB-CONFIG-QTD)
155900             MOVE    CRD-PRODUCT-REV TO   CFG-PRODUCT-REV(TAB-CONFIG-QTD)
156000             MOVE    CRD-SERIAL-HEX  TO   CFG-SERIAL-HEX(TAB-CONFIG-QTD)
156100             MOVE    CRD-MFG-DATE-HEX
156200                                     TO   CFG-MFG-DATE-HEX(TAB-CONFIG-QTD)
156300     END-IF.
156400*
156500 2500-99-EXIT.
156600     EXIT.
156700*
156800*****************************************************************
156900*        DECODIFICADOR - MNT (CARTAO SD MONTADO)                *
157000*****************************************************************
157100*
157200 2600-00-DECOD-MNT           SECTION.
157300*****************************************************************
157400*
157500     MOVE    SPACES          TO      REG-MARCADOR.
157600
157700     MOVE   'SD Card Mounted'
157800                             TO      MARC-RECORD-TYPE.
157900
158000     MOVE    TOK-VALOR(02)   TO      WS-TOKEN-TIMESTAMP.
158100
158200     PERFORM 2000-00-DECOD-TIMESTAMP.
158300
158400     MOVE    WS-TS-EDICAO    TO      MARC-TIMESTAMP.
158500
158600     MOVE    MARC-TIMESTAMP  TO      WS-ATU-TIMESTAMP.
158700     MOVE    MARC-RECORD-TYPE
158800                             TO      WS-ATU-BALDE-NOME.
158900
159000     PERFORM 4000-00-ARQUIVA-BALDE.
159100
159200     MOVE   'EVENTO'         TO      WS-ATU-CAMPO.
159300     MOVE   'SD Card Mounted'
159400                             TO      WS-ATU-VALOR.
159500
159600     PERFORM 4100-00-GRAVA-LINHA-MATRIZ.
159700*
159800 2600-99-EXIT.
159900     EXIT.
160000*
160100*****************************************************************
160200*        DECODIFICADOR - DM (CARTAO SD DESMONTADO)              *
160300*****************************************************************
160400*
160500 2700-00-DECOD-DM            SECTION.
160600*****************************************************************
160700*
160800     MOVE    SPACES          TO      REG-MARCADOR.
160900
161000     MOVE   'SD Card Dismounted'
161100                             TO      MARC-RECORD-TYPE.
161200
161300     MOVE    TOK-VALOR(02)   TO      WS-TOKEN-TIMESTAMP.
161400
161500     PERFORM 2000-00-DECOD-TIMESTAMP.
161600
161700     MOVE    WS-TS-EDICAO    TO      MARC-TIMESTAMP.
161800
161900     MOVE    MARC-TIMESTAMP  TO      WS-ATU-TIMESTAMP.
162000     MOVE    MARC-RECORD-TYPE
162100                             TO      WS-ATU-BALDE-NOME.
162200
162300     PERFORM 4000-00-ARQUIVA-BALDE.
162400
162500     MOVE   'EVENTO'         TO      WS-ATU-CAMPO.
162600     MOVE   'SD Card Dismounted'
162700                             TO      WS-ATU-VALOR.
162800
162900     PERFORM 4100-00-GRAVA-LINHA-MATRIZ.
163000*
163100 2700-99-EXIT.
163200     EXIT.
163300*
163400*****************************************************************
163500*        DECODIFICADOR - PS (ESTATISTICA DE PERFORMANCE)        *
163600*****************************************************************
163700*
163800 2800-00-DECOD-PS            SECTION.
163900*****************************************************************
164000*
164100     MOVE    SPACES          TO      REG-ESTAT.
164200
164300     MOVE   'Statistical Voltage Performance'
164400                             TO      EST-RECORD-TYPE.
164500
164600     MOVE    TOK-VALOR(02)   TO      WS-TOKEN-TIMESTAMP.
164700
164800     PERFORM 2000-00-DECOD-TIMESTAMP.
164900
165000     MOVE    WS-TS-EDICAO    TO      EST-TIMESTAMP.
165100
165200     MOVE    TOK-VALOR(03)   TO      WS-TXT-INTEIRO-ENT.
165300     PERFORM 9710-00-CONV-TEXTO-INTEIRO.
165400     MOVE    WS-TXT-INTEIRO-SAIDA
165500                             TO      EST-CHANNEL-ID.
165600
165700     MOVE    TOK-VALOR(04)   TO      WS-TXT-INTEIRO-ENT.
165800     PERFORM 9710-00-CONV-TEXTO-INTEIRO.
165900     MOVE    WS-TXT-INTEIRO-SAIDA
166000                             TO      EST-SAMPLE-COUNT.
166100
166200     MOVE    TOK-VALOR(05)   TO      WS-TXT-DECIMAL-ENT.
166300     PERFORM 9700-00-CONV-TEXTO-DECIMAL.
166400     MOVE    WS-TXT-DECIMAL-SAIDA
166500                             TO      EST-MIN-VALUE.
166600
166700     MOVE    TOK-VALOR(06)   TO      WS-TXT-DECIMAL-ENT.
166800     PERFORM 9700-00-CONV-TEXTO-DECIMAL.
166900     MOVE    WS-TXT-DECIMAL-SAIDA
167000                             TO      EST-AVG-VALUE.
167100
167200     MOVE    TOK-VALOR(07)   TO      WS-TXT-DECIMAL-ENT.
167300     PERFORM 9700-00-CONV-TEXTO-DECIMAL.
167400     MOVE    WS-TXT-DECIMAL-SAIDA
167500                             TO      EST-MAX-VALUE.
167600
167700     MOVE    EST-TIMESTAMP   TO      WS-ATU-TIMESTAMP.
167800     MOVE    EST-RECORD-TYPE TO      WS-ATU-BALDE-NOME.
167900
168000     PERFORM 4000-00-ARQUIVA-BALDE.
168100
168200     MOVE   'CHANNEL-ID'     TO      WS-ATU-CAMPO.
168300     MOVE    EST-CHANNEL-ID  TO      WS-ATU-VALOR.
168400     PERFORM 4100-00-GRAVA-LINHA-MATRIZ.
168500
168600     MOVE   'SAMPLE-COUNT'   TO      WS-ATU-CAMPO.
168700     MOVE    EST-SAMPLE-COUNT
168800                             TO      WS-ATU-VALOR.
168900     PERFORM 4100-00-GRAVA-LINHA-MATRIZ.
169000
169100     MOVE   'MIN-VALUE'      TO      WS-ATU-CAMPO.
169200     MOVE    EST-MIN-VALUE   TO      WS-ATU-VALOR.
169300     PERFORM 4100-00-GRAVA-LINHA-MATRIZ.
169400
169500     MOVE   'AVG-VALUE'      TO      WS-ATU-CAMPO.
169600     MOVE    EST-AVG-VALUE   TO      WS-ATU-VALOR.
169700     PERFORM 4100-00-GRAVA-LINHA-MATRIZ.
169800
169900     MOVE   'MAX-VALUE'      TO      WS-ATU-CAMPO.
170000     MOVE    EST-MAX-VALUE   TO      WS-ATU-VALOR.
170100     PERFORM 4100-00-GRAVA-LINHA-MATRIZ.
170200*
170300 2800-99-EXIT.
170400     EXIT.
170500*
170600*****************************************************************
170700*        DECODIFICADOR - VS (ESTATISTICA DE TENSAO)             *
170800*****************************************************************
170900*
171000 2900-00-DECOD-VS            SECTION.
171100*****************************************************************
171200*
171300     MOVE    SPACES          TO      REG-ESTAT.
171400
171500     MOVE   'Statistical Voltage Measurement'
171600                             TO      EST-RECORD-TYPE.
171700
171800     MOVE    TOK-VALOR(02)   TO      WS-TOKEN-TIMESTAMP.
171900
172000     PERFORM 2000-00-DECOD-TIMESTAMP.
172100
172200     MOVE    WS-TS-EDICAO    TO      EST-TIMESTAMP.
172300
172400     MOVE    TOK-VALOR(03)   TO      WS-TXT-INTEIRO-ENT.
172500     PERFORM 9710-00-CONV-TEXTO-INTEIRO.
172600     MOVE    WS-TXT-INTEIRO-SAIDA
172700                             TO      EST-CHANNEL-ID.
172800
172900     MOVE    TOK-VALOR(04)   TO      WS-TXT-INTEIRO-ENT.
173000     PERFORM 9710-00-CONV-TEXTO-INTEIRO.
173100     MOVE    WS-TXT-INTEIRO-SAIDA
173200                             TO      EST-SAMPLE-COUNT.
173300
173400     MOVE    TOK-VALOR(05)   TO      WS-TXT-DECIMAL-ENT.
173500     PERFORM 9700-00-CONV-TEXTO-DECIMAL.
173600     MOVE    WS-TXT-DECIMAL-SAIDA
173700                             TO      EST-MIN-VALUE.
173800
173900     MOVE    TOK-VALOR(06)   TO      WS-TXT-DECIMAL-ENT.
174000     PERFORM 9700-00-CONV-TEXTO-DECIMAL.
174100     MOVE    WS-TXT-DECIMAL-SAIDA
174200                             TO      EST-AVG-VALUE.
174300
174400     MOVE    TOK-VALOR(07)   TO      WS-TXT-DECIMAL-ENT.
174500     PERFORM 9700-00-CONV-TEXTO-DECIMAL.
174600     MOVE    WS-TXT-DECIMAL-SAIDA
174700                             TO      EST-MAX-VALUE.
174800
174900     MOVE    EST-TIMESTAMP   TO      WS-ATU-TIMESTAMP.
175000     MOVE    EST-RECORD-TYPE TO      WS-ATU-BALDE-NOME.
175100
175200     PERFORM 4000-00-ARQUIVA-BALDE.
175300
175400     MOVE   'CHANNEL-ID'     TO      WS-ATU-CAMPO.
175500     MOVE    EST-CHANNEL-ID  TO      WS-ATU-VALOR.
175600     PERFORM 4100-00-GRAVA-LINHA-MATRIZ.
175700
175800     MOVE   'SAMPLE-COUNT'   TO      WS-ATU-CAMPO.
175900     MOVE    EST-SAMPLE-COUNT
176000                             TO      WS-ATU-VALOR.
176100     PERFORM 4100-00-GRAVA-LINHA-MATRIZ.
176200
176300     MOVE   'MIN-VALUE'      TO      WS-ATU-CAMPO.
176400     MOVE    EST-MIN-VALUE   TO      WS-ATU-VALOR.
176500     PERFORM 4100-00-GRAVA-LINHA-MATRIZ.
176600
176700     MOVE   'AVG-VALUE'      TO      WS-ATU-CAMPO.
176800     MOVE    EST-AVG-VALUE   TO      WS-ATU-VALOR.
176900     PERFORM 4100-00-GRAVA-LINHA-MATRIZ.
177000
177100     MOVE   'MAX-VALUE'      TO      WS-ATU-CAMPO.
177200     MOVE    EST-MAX-VALUE   TO      WS-ATU-VALOR.
177300     PERFORM 4100-00-GRAVA-LINHA-MATRIZ.
177400*
177500 2900-99-EXIT.
177600     EXIT.
177700*
177800*****************************************************************
177900*        DECODIFICADOR - CT (ERRO DE TRANSMISSAO CAN)           *
178000*****************************************************************
178100*
178200 3000-00-DECOD-CT            SECTION.
178300*****************************************************************
178400*
178500     MOVE    SPACES          TO      REG-CTERR.
178600
178700     MOVE   'CAN Transmit Message'
178800                             TO      CT-RECORD-TYPE.
178900
179000     MOVE    TOK-VALOR(02)   TO      WS-TOKEN-TIMESTAMP.
179100
179200     PERFORM 2000-00-DECOD-TIMESTAMP.
179300
179400     MOVE    WS-TS-EDICAO    TO      CT-TIMESTAMP.
179500
179600     MOVE    ZERO            TO      CT-QTD-TOKENS.
179700
179800     PERFORM 3010-00-COPIA-DETALHE-CT
179900       VARYING WS-IDX-TOK-CT FROM 3 BY 1
180000         UNTIL WS-IDX-TOK-CT GREATER TOK-QTD.
180100
180200     ADD     001             TO      WS-QTD-ERROS.
180300*
180400 3000-99-EXIT.
180500     EXIT.
180600*
180700*****************************************************************
180800 3010-00-COPIA-DETALHE-CT    SECTION.
180900*****************************************************************
181000*
181100     IF      CT-QTD-TOKENS   LESS    20
181200             ADD     001     TO      CT-QTD-TOKENS
181300             MOVE    TOK-VALOR(WS-IDX-TOK-CT)
181400                             TO      CT-DETAIL-TOKEN(CT-QTD-TOKENS)
181500     END-IF.
181600*
181700 3010-99-EXIT.
181800     EXIT.
181900*
182000*****************************************************************
182100*        MANUTENCAO DA MATRIZ DE BALDES/LINHAS (AGRUPAMENTO)    *
182200*****************************************************************
182300*
182400 4000-00-ARQUIVA-BALDE       SECTION.
182500*****************************************************************
182600*
182700     MOVE    ZERO            TO      WS-IDX-BALDE-ATU.
182800
182900     PERFORM 4010-00-BUSCA-BALDE
183000       VARYING WS-IDX-BALDE FROM 1 BY 1
183100         UNTIL WS-IDX-BALDE GREATER TAB-BALDES-QTD
183200            OR WS-IDX-BALDE-ATU NOT EQUAL ZERO.
183300
183400     IF      WS-IDX-BALDE-ATU EQUAL ZERO
183500             ADD     001     TO      TAB-BALDES-QTD
183600             MOVE    WS-ATU-BALDE-NOME
183700                             TO      BALDE-NOME(TAB-BALDES-QTD)
183800             MOVE    TAB-BALDES-QTD  TO      WS-IDX-BALDE-ATU
183900     END-IF.
184000*
184100 4000-99-EXIT.
184200     EXIT.
184300*
184400*****************************************************************
184500 4010-00-BUSCA-BALDE         SECTION.
184600*****************************************************************
184700*
184800     IF      BALDE-NOME(WS-IDX-BALDE) EQUAL WS-ATU-BALDE-NOME
184900             MOVE    WS-IDX-BALDE    TO      WS-IDX-BALDE-ATU
185000     END-IF.
185100*
185200 4010-99-EXIT.
185300     EXIT.
185400*
185500*****************************************************************
185600 4100-00-GRAVA-LINHA-MATRIZ  SECTION.
185700*****************************************************************
185800*
185900     IF      TAB-LINHAS-QTD  LESS    20000
186000             ADD     001     TO      TAB-LINHAS-QTD
186100             MOVE    WS-ATU-TIMESTAMP
186200                             TO      LINHA-TIMESTAMP(TAB-LINHAS-QTD)
186300             MOVE    WS-ATU-BALDE-NOME
186400                             TO      LINHA-TIPO(TAB-LINHAS-QTD)
186500             MOVE    WS-ATU-CAMPO
186600                             TO      LINHA-CAMPO(TAB-LINHAS-QTD)
186700             MOVE    WS-ATU-VALOR
186800                             TO      LINHA-VALOR(TAB-LINHAS-QTD)
186900             ADD     001     TO      WS-QTD-DADOS
187000     END-IF.
187100*
187200 4100-99-EXIT.
187300     EXIT.
187400*
187500*****************************************************************
187600 9000-00-PROCED-FINAIS       SECTION.
187700*****************************************************************
187800*
187900     PERFORM 9100-00-GRAVA-SAIDAP.
188000
188100     PERFORM 9200-00-GRAVA-SAIDACFG.
188200
188300     CLOSE   DLAENT
188400             CANBAT
188500             CANCOF
188600             CANDSH
188700             CANMPP
188800             CANTRI
188900             SAIDAP
189000             SAIDACFG.
189100
189200     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
189300
189400     MOVE    013             TO      WS-PTO-ERRO.
189500
189600     PERFORM 0200-00-TESTA-FILE-STATUS.
189700
189800     PERFORM 9900-00-MONTA-ESTATISTICA.
189900*
190000 9000-99-EXIT.
190100     EXIT.
190200*
190300*****************************************************************
190400*        GRAVACAO DA SAIDA EMPACOTADA (BALDE A BALDE)           *
190500*****************************************************************
190600*
190700 9100-00-GRAVA-SAIDAP        SECTION.
190800*****************************************************************
190900*
191000     PERFORM 9110-00-GRAVA-BALDE
191100       VARYING WS-IDX-BALDE-SAIDA FROM 1 BY 1
191200         UNTIL WS-IDX-BALDE-SAIDA GREATER TAB-BALDES-QTD.
191300*
191400 9100-99-EXIT.
191500     EXIT.
191600*
191700*****************************************************************
191800 9110-00-GRAVA-BALDE         SECTION.
191900*****************************************************************
192000*
192100     PERFORM 9111-00-GRAVA-LINHA-SE-BALDE
192200       VARYING WS-IDX-LINHA-SAIDA FROM 1 BY 1
192300         UNTIL WS-IDX-LINHA-SAIDA GREATER TAB-LINHAS-QTD.
192400*
192500 9110-99-EXIT.
192600     EXIT.
192700*
192800*****************************************************************
192900 9111-00-GRAVA-LINHA-SE-BALDE SECTION.
193000*****************************************************************
193100*
193200     IF      LINHA-TIPO(WS-IDX-LINHA-SAIDA)
193300             EQUAL   BALDE-NOME(WS-IDX-BALDE-SAIDA)
193400             PERFORM 9112-00-GRAVA-LINHA-SAIDAP
193500     END-IF.
193600*
193700 9111-99-EXIT.
193800     EXIT.
193900*
194000*****************************************************************
194100 9112-00-GRAVA-LINHA-SAIDAP  SECTION.
194200*****************************************************************
194300*
194400     MOVE    SPACES          TO      REG-SAIDAP.
194500
194600     STRING  LINHA-TIMESTAMP(WS-IDX-LINHA-SAIDA)
194700                 DELIMITED BY SPACE
194800            ';'              DELIMITED BY SIZE
194900             LINHA-TIPO(WS-IDX-LINHA-SAIDA)
195000                 DELIMITED BY SPACE
195100            ';'              DELIMITED BY SIZE
195200             LINHA-CAMPO(WS-IDX-LINHA-SAIDA)
195300                 DELIMITED BY SPACE
195400            ';'              DELIMITED BY SIZE
195500             LINHA-VALOR(WS-IDX-LINHA-SAIDA)
195600                 DELIMITED BY SPACE
195700         INTO REG-SAIDAP
195800     END-STRING.
195900
196000     WRITE   REG-SAIDAP.
196100
196200     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
196300
196400     MOVE    014             TO      WS-PTO-ERRO.
196500
196600     PERFORM 0270-00-TESTA-FS-SAIDAP.
196700
196800     ADD     001             TO      WS-GRV-SAIDAP.
196900*
197000 9112-99-EXIT.
197100     EXIT.
197200*
197300*****************************************************************
197400*        GRAVACAO DO DUMP DE CONFIGURACAO DO CARTAO SD          *
197500*****************************************************************
197600*
197700 9200-00-GRAVA-SAIDACFG      SECTION.
197800*****************************************************************
197900*
198000     PERFORM 9210-00-GRAVA-LINHA-CFG
198100       VARYING WS-IDX-CFG-SAIDA FROM 1 BY 1
198200         UNTIL WS-IDX-CFG-SAIDA GREATER TAB-CONFIG-QTD.
198300*
198400 9200-99-EXIT.
198500     EXIT.
198600*
198700*****************************************************************
198800 9210-00-GRAVA-LINHA-CFG     SECTION.
198900*****************************************************************
199000*
199100     MOVE    SPACES          TO      REG-SAIDACFG.
199200
199300     STRING 'TIMESTAMP='     DELIMITED BY SIZE
199400            CFG-TIMESTAMP(WS-IDX-CFG-SAIDA)
199500                             DELIMITED BY SPACE
199600            ' MFR-ID='       DELIMITED BY SIZE
199700            CFG-MFR-ID-HEX(WS-IDX-CFG-SAIDA)
199800                             DELIMITED BY SPACE
199900            ' OEM-APP-ID='   DELIMITED BY SIZE
200000            CFG-OEM-APP-ID(WS-IDX-CFG-SAIDA)
200100                             DELIMITED BY SPACE
200200            ' PRODUCT='      DELIMITED BY SIZE
200300            CFG-PRODUCT-NOME(WS-IDX-CFG-SAIDA)
200400                             DELIMITED BY SPACE
200500            ' REV='          DELIMITED BY SIZE
200600            CFG-PRODUCT-REV(WS-IDX-CFG-SAIDA)
200700                             DELIMITED BY SPACE
200800            ' SERIAL='       DELIMITED BY SIZE
200900            CFG-SERIAL-HEX(WS-IDX-CFG-SAIDA)
201000                             DELIMITED BY SPACE
201100            ' MFG-DATE='     DELIMITED BY SIZE
201200            CFG-MFG-DATE-HEX(WS-IDX-CFG-SAIDA)
201300                             DELIMITED BY SPACE
201400         INTO REG-SAIDACFG
201500     END-STRING.
201600
201700     WRITE   REG-SAIDACFG.
201800
201900     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
202000
202100     MOVE    015             TO      WS-PTO-ERRO.
202200
202300     PERFORM 0280-00-TESTA-FS-SAIDACFG.
202400
202500     ADD     001             TO      WS-GRV-SAIDACFG.
202600*
202700 9210-99-EXIT.
202800     EXIT.
202900*
203000*****************************************************************
203100 9600-00-CONV-HEXA-DECIMAL   SECTION.
203200*****************************************************************
203300*
203400     MOVE    ZERO            TO      WS-HEXA-SAIDA.
203500
203600     PERFORM 9610-00-CONV-HEXA-DIGITO
203700       VARYING WS-IDX-HEXA-POS FROM 1 BY 1
203800         UNTIL WS-IDX-HEXA-POS GREATER 8.
203900*
204000 9600-99-EXIT.
204100     EXIT.
204200*
204300*****************************************************************
204400 9610-00-CONV-HEXA-DIGITO    SECTION.
204500*****************************************************************
204600*
204700     MOVE    WS-HEXA-DIGITO-ENT(WS-IDX-HEXA-POS)
204800                             TO      WS-HEXA-CHAR-ATU.
204900
205000     INSPECT WS-HEXA-CHAR-ATU CONVERTING
205100             'abcdef'
205200          TO 'ABCDEF'.
205300
205400     IF      WS-HEXA-CHAR-ATU NOT EQUAL SPACE
205500             PERFORM 9620-00-BUSCA-HEXA-DIGITO
205600             COMPUTE WS-HEXA-SAIDA =
205700                     (WS-HEXA-SAIDA * 16) +
205800                     (WS-IDX-HEXA-ACHADO - 1)
205900     END-IF.
206000*
206100 9610-99-EXIT.
206200     EXIT.
206300*
206400*****************************************************************
206500 9620-00-BUSCA-HEXA-DIGITO   SECTION.
206600*****************************************************************
206700*
206800     MOVE    ZERO            TO      WS-IDX-HEXA-ACHADO.
206900
207000     PERFORM 9621-00-TESTA-HEXA-DIGITO
207100       VARYING WS-IDX-HEXA-TAB FROM 1 BY 1
207200         UNTIL WS-IDX-HEXA-TAB GREATER 16
207300            OR WS-IDX-HEXA-ACHADO NOT EQUAL ZERO.
207400*
207500 9620-99-EXIT.
207600     EXIT.
207700*
207800*****************************************************************
207900 9621-00-TESTA-HEXA-DIGITO   SECTION.
208000*****************************************************************
208100*
208200     IF      WS-HEXA-CHAR-ATU EQUAL WS-HEXA-DIGITO(WS-IDX-HEXA-TAB)
208300             MOVE    WS-IDX-HEXA-TAB TO      WS-IDX-HEXA-ACHADO
208400     END-IF.
208500*
208600 9621-99-EXIT.
208700     EXIT.
208800*
208900*****************************************************************
209000*        CONVERSAO DE TEXTO LIVRE EM S9(05)V9(03) SEM FUNCAO    *
209100*****************************************************************
209200*
209300 9700-00-CONV-TEXTO-DECIMAL  SECTION.
209400*****************************************************************
209500*
209600     MOVE    SPACES          TO      WS-TXT-PARTE1
209700                                     WS-TXT-PARTE2
209800                                     WS-TXT-PARTE3.
209900
210000     MOVE    ZERO            TO      WS-TXT-QTD-PARTES.
210100
210200     UNSTRING WS-TXT-DECIMAL-ENT DELIMITED BY '-' OR '.'
210300         INTO WS-TXT-PARTE1 WS-TXT-PARTE2 WS-TXT-PARTE3
210400         TALLYING IN WS-TXT-QTD-PARTES
210500     END-UNSTRING.
210600
210700     IF      WS-TXT-QTD-PARTES EQUAL 3
210800             MOVE   'N'       TO      WS-TXT-IND-NEGATIVO
210900             MOVE    WS-TXT-PARTE2   TO      WS-TXT-INTEIRO-STR
211000             MOVE    WS-TXT-PARTE3   TO      WS-TXT-FRACAO-STR
211100     ELSE
211200             MOVE   'P'       TO      WS-TXT-IND-NEGATIVO
211300             MOVE    WS-TXT-PARTE1   TO      WS-TXT-INTEIRO-STR
211400             MOVE    WS-TXT-PARTE2   TO      WS-TXT-FRACAO-STR
211500     END-IF.
211600
211700     INSPECT WS-TXT-INTEIRO-STR REPLACING LEADING SPACE BY ZERO.
211800
211900     INSPECT WS-TXT-FRACAO-STR  REPLACING TRAILING SPACE BY ZERO.
212000     INSPECT WS-TXT-FRACAO-STR  REPLACING LEADING  SPACE BY ZERO.
212100
212200     MOVE    SPACES          TO      WS-TXT-DIGITOS.
212300
212400     STRING  WS-TXT-INTEIRO-STR     DELIMITED BY SIZE
212500             WS-TXT-FRACAO-STR      DELIMITED BY SIZE
212600         INTO WS-TXT-DIGITOS
212700     END-STRING.
212800
212900     MOVE    WS-TXT-DIGITOS  TO      WS-TXT-NUM-SEM-SINAL.
213000
213100     IF      WS-TXT-IND-NEGATIVO EQUAL 'N'
213200             COMPUTE WS-TXT-DECIMAL-SAIDA =
213300                     WS-TXT-NUM-SEM-SINAL * -0.001
213400     ELSE
213500             COMPUTE WS-TXT-DECIMAL-SAIDA =
213600                     WS-TXT-NUM-SEM-SINAL * 0.001
213700     END-IF.
213800*
213900 9700-99-EXIT.
214000     EXIT.
214100*
214200*****************************************************************
214300*        CONVERSAO DE TEXTO LIVRE EM 9(10) SEM FUNCAO            *
214400*****************************************************************
214500*
214600 9710-00-CONV-TEXTO-INTEIRO  SECTION.
214700*****************************************************************
214800*
214900     MOVE    SPACES          TO      WS-TXT-INTEIRO-BUF.
215000
215100     UNSTRING WS-TXT-INTEIRO-ENT DELIMITED BY SPACE
215200         INTO WS-TXT-INTEIRO-BUF
215300     END-UNSTRING.
215400
215500     INSPECT WS-TXT-INTEIRO-BUF REPLACING LEADING SPACE BY ZERO.
215600
215700     MOVE    WS-TXT-INTEIRO-BUF
215800                             TO      WS-TXT-INTEIRO-SAIDA.
215900*
216000 9710-99-EXIT.
216100     EXIT.
216200*
216300*****************************************************************
216400 9900-00-MONTA-ESTATISTICA   SECTION.
216500*****************************************************************
216600*
216700     DISPLAY '******************* DLGPB001 ******************'.
216800     DISPLAY '*                                             *'.
216900     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
217000     DISPLAY '*                                             *'.
217100     DISPLAY '******************* DLGPB001 ******************'.
217200     DISPLAY '*                                             *'.
217300     MOVE    WS-LID-DLAENT   TO      WS-EDICAO.
217400     DISPLAY '* LINHAS LIDAS.........- DLAENT..: ' WS-EDICAO
217500     ' *'.
217600     MOVE    WS-QTD-DADOS    TO      WS-EDICAO.
217700     DISPLAY '* CAMPOS DE DADOS GRAVADOS.......: ' WS-EDICAO
217800     ' *'.
217900     MOVE    WS-QTD-ERROS    TO      WS-EDICAO.
218000     DISPLAY '* REGISTROS DE ERRO/ESTOURO......: ' WS-EDICAO
218100     ' *'.
218200     MOVE    WS-QTD-IGNORADOS
218300                             TO      WS-EDICAO.
218400     DISPLAY '* OPCODES DESCONHECIDOS/IGNORADOS: ' WS-EDICAO
218500     ' *'.
218600     MOVE    TAB-BALDES-QTD  TO      WS-EDICAO.
218700     DISPLAY '* BALDES (TIPOS DE REGISTRO) ABERTOS....: ' WS-EDICAO
218800     ' *'.
218900     MOVE    WS-GRV-SAIDAP   TO      WS-EDICAO.
219000     DISPLAY '* LINHAS GRAVADAS.......- SAIDAP.: ' WS-EDICAO
219100     ' *'.
219200     MOVE    WS-GRV-SAIDACFG TO      WS-EDICAO.
219300     DISPLAY '* LINHAS GRAVADAS.......- SAIDACFG: ' WS-EDICAO
219400     '*'.
219500     DISPLAY '*                                             *'.
219600     DISPLAY '******************* DLGPB001 ******************'.
219700*
219800 9900-99-EXIT.
219900     EXIT.
220000*
220100*****************************************************************
220200 0998-00-ABEND-SUB           SECTION.
220300*****************************************************************
220400*
220500     MOVE    12              TO      RETURN-CODE.
220600
220700     DISPLAY '******************* DLGPB001 ******************'.
220800     DISPLAY '*                                             *'.
220900     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
221000     DISPLAY '*                                             *'.
221100     DISPLAY '******************* DLGPB001 ******************'.
221200     DISPLAY '*                                             *'.
221300     DISPLAY '* PROBLEMAS NO ACESSO A SUBROTINA ' WS-SUB-ROTINA
221400     '    *'.
221500     DISPLAY '*                                             *'.
221600     DISPLAY '*             COD.RETORNO....: ' LK-COD-RETORNO
221700     '             *'.
221800     DISPLAY '*                                             *'.
221900     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
222000     '            *'.
222100     DISPLAY '*                                             *'.
222200     DISPLAY '******************* DLGPB001 ******************'.
222300     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
222400     DISPLAY '******************* DLGPB001 ******************'.
222500
222600*    CALL    'IBM'.
222700
222800     GOBACK.
222900*
223000 0998-99-EXIT.
223100     EXIT.
223200*
223300*****************************************************************
223400 0999-00-ABEND-ARQ           SECTION.
223500*****************************************************************
223600*
223700     MOVE    12              TO      RETURN-CODE.
223800
223900     DISPLAY '******************* DLGPB001 ******************'.
224000     DISPLAY '*                                             *'.
224100     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
224200     DISPLAY '*                                             *'.
224300     DISPLAY '******************* DLGPB001 ******************'.
224400     DISPLAY '*                                             *'.
224500     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
224600     WS-DDNAME-ARQ ' *'.
224700     DISPLAY '*                                             *'.
224800     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
224900     '             *'.
225000     DISPLAY '*                                             *'.
225100     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
225200     '            *'.
225300     DISPLAY '*                                             *'.
225400     DISPLAY '******************* DLGPB001 ******************'.
225500     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
225600     DISPLAY '******************* DLGPB001 ******************'.
225700
225800*    CALL    'IBM'.
225900
226000     GOBACK.
226100*
226200 0999-99-EXIT.
226300     EXIT.
226400*
226500*****************************************************************
226600*                   FIM DO PROGRAMA - DLGPB001                  *
226700*****************************************************************
